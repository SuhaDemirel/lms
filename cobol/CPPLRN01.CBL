000100* CPPLRN01.CBL -- amount/rounding paragraph library shared by
000200* origination and posting. All rounding in this system is
000300* HALF-UP to 2 decimals, per BUSINESS RULES; kept in one place
000400* so origination's TOTAL-AMOUNT/INSTALLMENT-AMOUNT and
000500* posting's discount/penalty round the identical way.
000600 6000-COMPUTE-TOTAL-AMOUNT.
000700
000800*  On entry RN-PRINCIPAL-AMOUNT and RN-INTEREST-RATE. On exit
000900*  RN-TOTAL-AMOUNT = PRINCIPAL * (1 + RATE), HALF-UP 2 decimals.
001000
001100     COMPUTE RN-TOTAL-AMOUNT ROUNDED =
001200         RN-PRINCIPAL-AMOUNT * (1 + RN-INTEREST-RATE).
001300 6000-EXIT.
001400     EXIT.
001500*_________________________________________________________________
001600
001700 6100-COMPUTE-INSTALLMENT-AMOUNT.
001800
001900*  On entry RN-TOTAL-AMOUNT and RN-NUM-INSTALLMENTS. On exit
002000*  RN-INSTALLMENT-AMOUNT = TOTAL / N, HALF-UP 2 decimals. THIS
002100*  PARAGRAPH DOES NOT SPREAD THE ROUNDING REMAINDER ACROSS
002200*  INSTALLMENTS -- N * RN-INSTALLMENT-AMOUNT CAN MISS
002300*  RN-TOTAL-AMOUNT BY A FEW CENTS AND THAT DRIFT IS LEFT
002400*  UNCORRECTED.  SEE TICKET LN-94-087.
002500
002600     COMPUTE RN-INSTALLMENT-AMOUNT ROUNDED =
002700         RN-TOTAL-AMOUNT / RN-NUM-INSTALLMENTS.
002800 6100-EXIT.
002900     EXIT.
003000*_________________________________________________________________
003100
003200 6200-COMPUTE-REQUIRED-AMOUNT.
003300
003400*  On entry RN-SCHEDULED-AMOUNT and RN-DAYS-DIFFERENCE (due
003500*  date minus payment date, signed). On exit RN-REQUIRED-AMOUNT
003600*  and RN-ADJUSTMENT-AMOUNT (negative = discount, positive =
003700*  penalty) and RN-PAYMENT-TYPE.
003800
003900     IF RN-DAYS-DIFFERENCE > ZERO
004000         COMPUTE RN-ADJUSTMENT-AMOUNT ROUNDED =
004100             ZERO - (RN-SCHEDULED-AMOUNT *
004200                 0.001 * RN-DAYS-DIFFERENCE)
004300         MOVE "EARLY   " TO RN-PAYMENT-TYPE
004400     ELSE
004500         IF RN-DAYS-DIFFERENCE < ZERO
004600             COMPUTE RN-ADJUSTMENT-AMOUNT ROUNDED =
004700                 RN-SCHEDULED-AMOUNT *
004800                     0.001 * (ZERO - RN-DAYS-DIFFERENCE)
004900             MOVE "LATE    " TO RN-PAYMENT-TYPE
005000         ELSE
005100             MOVE ZERO TO RN-ADJUSTMENT-AMOUNT
005200             MOVE "ON-TIME " TO RN-PAYMENT-TYPE.
005300
005400     COMPUTE RN-REQUIRED-AMOUNT =
005500         RN-SCHEDULED-AMOUNT + RN-ADJUSTMENT-AMOUNT.
005600 6200-EXIT.
005700     EXIT.
005800*_________________________________________________________________
