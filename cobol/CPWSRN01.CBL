000100* CPWSRN01.CBL -- working storage passed to/from CPPLRN01.CBL's
000200* amount/rounding paragraphs.
000300     77  RN-PRINCIPAL-AMOUNT            PIC S9(13)V99 COMP-3.
000400*    INPUT TO 6000-COMPUTE-TOTAL-AMOUNT -- A DECIMAL
000500*    FRACTION, NOT A PERCENT.
000600     77  RN-INTEREST-RATE                PIC S9V9(4) COMP-3.
000700*    OUTPUT OF 6000-COMPUTE-TOTAL-AMOUNT -- PRINCIPAL
000800*    TIMES (1 + RATE), ROUNDED HALF-UP.
000900     77  RN-TOTAL-AMOUNT                 PIC S9(13)V99 COMP-3.
001000*    INPUT TO 6100-COMPUTE-INSTALLMENT-AMOUNT.
001100     77  RN-NUM-INSTALLMENTS             PIC 9(2).
001200*    OUTPUT OF 6100-COMPUTE-INSTALLMENT-AMOUNT --
001300*    RN-TOTAL-AMOUNT DIVIDED BY RN-NUM-INSTALLMENTS,
001400*    ROUNDED HALF-UP, ON EVERY INSTALLMENT ALIKE.
001500     77  RN-INSTALLMENT-AMOUNT           PIC S9(13)V99 COMP-3.
001600*    INPUT TO 6200-COMPUTE-REQUIRED-AMOUNT -- THE
001700*    INSTALLMENT'S UNADJUSTED DUE AMOUNT.
001800     77  RN-SCHEDULED-AMOUNT             PIC S9(13)V99 COMP-3.
001900*    INPUT TO 6200-COMPUTE-REQUIRED-AMOUNT -- SIGNED
002000*    DAYS FROM DUE-DATE TO TODAY, FROM CPWSDT01.CBL.
002100     77  RN-DAYS-DIFFERENCE              PIC S9(9) COMP.
002200*    OUTPUT OF 6200-COMPUTE-REQUIRED-AMOUNT -- WHAT
002300*    MUST BE COLLECTED TO SETTLE THIS INSTALLMENT TODAY.
002400     77  RN-REQUIRED-AMOUNT              PIC S9(13)V99 COMP-3.
002500*    OUTPUT OF 6200-COMPUTE-REQUIRED-AMOUNT -- THE
002600*    SIGNED DISCOUNT OR PENALTY ITSELF.
002700     77  RN-ADJUSTMENT-AMOUNT            PIC S9(13)V99 COMP-3.
002800*    OUTPUT OF 6200-COMPUTE-REQUIRED-AMOUNT -- "DISCOUNT",
002900*    "PENALTY" OR "EXACT".
003000     77  RN-PAYMENT-TYPE                 PIC X(8).
