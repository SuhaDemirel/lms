000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. loan-listing-report.
000300 AUTHOR. T L WATANABE.
000400 INSTALLATION. CONSUMER LOAN DIVISION - DATA PROCESSING.
000500 DATE-WRITTEN. 06/02/91.
000600 DATE-COMPILED.
000700 SECURITY.  RESTRICTED - CONSUMER LOAN DIVISION USE ONLY.
000800*_________________________________________________________________
000900*  L O A N  /  I N S T A L L M E N T   L I S T I N G
001000*
001100*  READ-ONLY OPERATOR LISTING.  FOR EACH LOAN ON LOAN-FILE, IN
001200*  LOAN-ID ORDER, PRINTS THE LOAN HEADER LINE FOLLOWED BY ONE
001300*  DETAIL LINE PER INSTALLMENT, OLDEST DUE DATE FIRST, NUMBERED
001400*  1 THROUGH LOAN-NUM-INSTALLMENTS.  COUNTS HOW MANY
001500*  INSTALLMENTS ARE PAID AND HOW MANY REMAIN UNPAID FOR EACH
001600*  LOAN.  THIS PROGRAM NEVER REWRITES A RECORD -- LOAN-FILE AND
001700*  INSTALLMENT-FILE ARE OPENED INPUT ONLY.
001800*_________________________________________________________________
001900*  CHANGE LOG
002000*
002100*   06/02/91  TLW  ORIGINAL PROGRAM.  REPLACES THE HAND-TYPED      LN91014
002200*                  LOAN REGISTER THE TELLER WINDOW USED TO KEEP
002300*                  ON INDEX CARDS (REQUEST LN-91-014).
002400*   09/30/91  TLW  ADDED REMAINING-INSTALLMENT COUNT TO THE LOAN
002500*                  HEADER LINE -- COLLECTIONS WANTED IT WITHOUT
002600*                  HAVING TO COUNT DETAIL LINES BY HAND.
002700*   02/11/92  RWH  PAGE-FULL TEST WAS FIRING ONE LINE TOO LATE
002800*                  ON LOANS WITH 24 INSTALLMENTS, SPLITTING THE
002900*                  LAST DETAIL LINE ACROSS THE PAGE PERFORATION.
003000*                  TIGHTENED W-PRINTED-LINES THRESHOLD.
003100*   04/14/93  RWH  RUN-DATE HEADING NOW PULLED FROM THE SYSTEM     LN93029
003200*                  CLOCK INSTEAD OF BEING KEYED AT THE CONSOLE
003300*                  EACH NIGHT (REQUEST LN-93-029).
003400*   11/02/94  DMO  ADDED GRAND-TOTAL TRAILER LINE -- LOANS
003500*                  LISTED AND INSTALLMENTS LISTED, FOR BALANCING
003600*                  AGAINST THE CONTROL-FILE COUNTERS.
003700*   08/21/98  JQP  YEAR 2000 REVIEW -- RUN-DATE HEADING USES THE   Y2K0046
003800*                  SAME PIVOT-50 WINDOWING AS THE ORIGINATION
003900*                  AND POSTING PROGRAMS; LOAN-CREATE-DATE AND
004000*                  INST-DUE-DATE ARE ALREADY CCYYMMDD.  NO
004100*                  CHANGE REQUIRED.  SIGNED OFF Y2K-0046.
004200*   01/11/99  JQP  ADDED UPSI-0 TRACE SWITCH TO MATCH THE OTHER
004300*                  TWO LOAN-DIVISION BATCH PROGRAMS SO OPERATIONS
004400*                  CAN TURN ON THE SAME DISPLAY TRACE FROM THE
004500*                  JCL OVERRIDE CARD FOR ALL THREE STEPS AT ONCE.
004600*   04/09/01  SLR  LOAN AND CUSTOMER MASTER LAYOUTS WIDENED FOR      LN241
004700*                  THE NEW BRANCH PLATFORM FEED (LN-241) -- NO
004800*                  CHANGE TO THIS PROGRAM'S OWN FIELDS, VERIFIED
004900*                  THE NEW TRAILING FIELDS ON LOAN-RECORD AND
005000*                  INSTALLMENT-RECORD DO NOT SHIFT ANY EXISTING
005100*                  COLUMN POSITION THIS PROGRAM READS.
005200*_________________________________________________________________
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     UPSI-0 ON STATUS IS W-TRACE-SWITCH-ON
005800     UPSI-0 OFF STATUS IS W-TRACE-SWITCH-OFF
005900     CLASS W-ALPHA-CLASS IS "A" THRU "Z".
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     COPY "CPSLLN01.CBL".
006300     COPY "CPSLIN01.CBL".
006400
006500     SELECT PRINTER-FILE
006600         ASSIGN TO "RPTLIST"
006700         ORGANIZATION IS LINE SEQUENTIAL.
006800*_________________________________________________________________
006900 DATA DIVISION.
007000 FILE SECTION.
007100     COPY "CPFDLN01.CBL".
007200     COPY "CPFDIN01.CBL".
007300
007400     FD  PRINTER-FILE
007500         LABEL RECORDS ARE OMITTED.
007600     01  PRINTER-RECORD                 PIC X(100).
007700*_________________________________________________________________
007800 WORKING-STORAGE SECTION.
007900     COPY "CPWSDT01.CBL".
008000
008100*  -------- print-line layouts -- MOVED TO PRINTER-RECORD ONE
008200*  AT A TIME, NEVER HELD IN PRINTER-RECORD ITSELF SO THE
008300*  100-BYTE RECORD STAYS ONE SINGLE FD FOR ALL FOUR LAYOUTS.
008400     01  W-TITLE-LINE.
008500         05  FILLER                  PIC X(30) VALUE SPACES.
008600         05  FILLER                  PIC X(28)
008700             VALUE "LOAN / INSTALLMENT LISTING".
008800         05  FILLER                  PIC X(12) VALUE SPACES.
008900         05  FILLER                  PIC X(10) VALUE "RUN DATE:".
009000         05  WT-RUN-DATE             PIC 99/99/9999.
009100         05  FILLER                  PIC X(10) VALUE SPACES.
009200         05  FILLER                  PIC X(05) VALUE "PAGE:".
009300         05  WT-PAGE-NUMBER          PIC ZZZ9.
009400
009500*    COLUMN CAPTIONS, LOAN-HEADER ROW -- LINES UP WITH
009600*    W-LOAN-LINE BELOW, NOT W-INSTALLMENT-LINE.
009700     01  W-HEADING-1.
009800         05  FILLER  PIC X(11) VALUE "LOAN   CUST".
009900         05  FILLER                  PIC X(03) VALUE SPACES.
010000         05  FILLER                  PIC X(38)
010100             VALUE "  AMOUNT  TRM RATE  CREATED    PD".
010200         05  FILLER                  PIC X(20) VALUE "PAID REM".
010300
010400*    COLUMN CAPTIONS, INSTALLMENT-DETAIL ROW -- LINES UP WITH
010500*    W-INSTALLMENT-LINE BELOW.
010600     01  W-HEADING-2.
010700         05  FILLER                  PIC X(09) VALUE "NO.  DUE".
010800         05  FILLER                  PIC X(03) VALUE SPACES.
010900         05  FILLER  PIC X(16) VALUE "AMOUNT    PAID".
011000         05  FILLER  PIC X(16) VALUE "PAY DATE  TYPE".
011100
011200*    ONE PER LOAN -- PRINTED BY 3000-LIST-ONE-LOAN BEFORE ITS
011300*    INSTALLMENT DETAIL LINES.
011400     01  W-LOAN-LINE.
011500         05  DL-LOAN-ID              PIC Z(8)9.
011600         05  FILLER                  PIC X(01) VALUE SPACES.
011700         05  DL-CUST-ID              PIC Z(8)9.
011800         05  FILLER                  PIC X(01) VALUE SPACES.
011900         05  DL-AMOUNT               PIC Z,ZZZ,ZZ9.99-.
012000         05  FILLER                  PIC X(01) VALUE SPACES.
012100         05  DL-TERM                 PIC ZZ9.
012200         05  FILLER                  PIC X(01) VALUE SPACES.
012300         05  DL-RATE                 PIC Z.9999.
012400         05  FILLER                  PIC X(01) VALUE SPACES.
012500         05  DL-CREATE-DATE          PIC 99/99/9999.
012600         05  FILLER                  PIC X(01) VALUE SPACES.
012700         05  DL-PAID-FLAG            PIC X(01).
012800         05  FILLER                  PIC X(02) VALUE SPACES.
012900         05  DL-PAID-COUNT           PIC ZZ9.
013000         05  FILLER                  PIC X(01) VALUE SPACES.
013100         05  DL-REMAINING-COUNT      PIC ZZ9.
013200
013300*    ONE PER INSTALLMENT -- PRINTED BY 3100-NUMBER-INSTALLMENTS
013400*    IN DUE-DATE ORDER UNDER THE OWNING LOAN'S HEADER LINE.
013500     01  W-INSTALLMENT-LINE.
013600         05  FILLER                  PIC X(05) VALUE SPACES.
013700         05  DI-INSTALLMENT-NO       PIC Z9.
013800         05  FILLER                  PIC X(02) VALUE SPACES.
013900         05  DI-DUE-DATE             PIC 99/99/9999.
014000         05  FILLER                  PIC X(02) VALUE SPACES.
014100         05  DI-AMOUNT               PIC Z,ZZZ,ZZ9.99-.
014200         05  FILLER                  PIC X(02) VALUE SPACES.
014300         05  DI-PAID-AMOUNT          PIC Z,ZZZ,ZZ9.99-.
014400         05  FILLER                  PIC X(02) VALUE SPACES.
014500         05  DI-PAYMENT-DATE         PIC 99/99/9999.
014600         05  FILLER                  PIC X(02) VALUE SPACES.
014700         05  DI-PAID-FLAG            PIC X(01).
014800
014900*    GRAND-TOTAL TRAILER -- ADDED 11/02/94 FOR BALANCING
015000*    AGAINST THE CONTROL-FILE COUNTERS.
015100     01  W-TOTALS-LINE.
015200         05  FILLER                  PIC X(20)
015300             VALUE "LOANS LISTED......".
015400         05  WT-LOANS-LISTED         PIC ZZZ,ZZ9.
015500         05  FILLER                  PIC X(10) VALUE SPACES.
015600         05  FILLER                  PIC X(20)
015700             VALUE "INSTALLMENTS LISTED".
015800         05  WT-INSTALLMENTS-LISTED  PIC ZZZ,ZZ9.
015900
016000*  -------- run-date heading fields -- SAME PIVOT-50 ACCEPT
016100*  FROM DATE IDIOM AS THE OTHER TWO BATCH STEPS.
016200     01  W-SYSTEM-DATE-YYMMDD       PIC 9(6).
016300     01  W-SYSTEM-DATE-YYMMDD-R REDEFINES W-SYSTEM-DATE-YYMMDD.
016400         05  W-SYSTEM-DATE-YY       PIC 9(2).
016500         05  W-SYSTEM-DATE-MM       PIC 9(2).
016600         05  W-SYSTEM-DATE-DD       PIC 9(2).
016700*    19 OR 20, PICKED BY THE PIVOT-50 TEST IN 1150.
016800     77  W-CENTURY-PREFIX           PIC 9(2).
016900     01  W-FULL-RUN-DATE            PIC 9(8).
017000     01  W-FULL-RUN-DATE-R REDEFINES W-FULL-RUN-DATE.
017100         05  W-RUN-CCYY             PIC 9(4).
017200         05  W-RUN-MM               PIC 9(2).
017300         05  W-RUN-DD               PIC 9(2).
017400
017500*    SET WHEN THE NEXT-RECORD READ PARAGRAPH HITS END OF
017600*    LOAN-FILE -- DRIVES THE MAINLINE'S PERFORM UNTIL.
017700     77  W-END-OF-FILE-SW           PIC X(01) VALUE "N".
017800         88  LNM-END-OF-FILE         VALUE "Y".
017900*    END-OF-WALK FLAG FOR 3100'S START/READ-NEXT LOOP OVER
018000*    ONE LOAN'S INSTALLMENTS -- RESET TO "N" FOR EACH LOAN.
018100     77  W-INSTALLMENT-WALK-SW      PIC X(01) VALUE "N".
018200         88  INSTALLMENT-WALK-DONE   VALUE "Y".
018300*    UPSI-0 ON CONDITION-NAME -- MATCHES THE OTHER TWO LOAN-
018400*    DIVISION BATCH PROGRAMS' TRACE SWITCH.
018500     77  W-TRACE-SWITCH-ON          PIC X.
018600*    UPSI-0 OFF CONDITION-NAME -- THE NORMAL PRODUCTION STATE.
018700     77  W-TRACE-SWITCH-OFF         PIC X.
018800
018900*    LINES PRINTED SINCE THE LAST HEADING -- THE 88-LEVEL
019000*    BELOW TRIPS THE PAGE BREAK BEFORE A LOAN HEADER OR AN
019100*    INSTALLMENT DETAIL LINE WOULD RUN PAST THE PERFORATION
019200*    (TIGHTENED 02/11/92 -- SEE CHANGE LOG).
019300     77  W-PRINTED-LINES            PIC 9(02) COMP.
019400         88  W-PAGE-FULL            VALUE 54 THRU 99.
019500*    COUNTS EVERY LOAN HEADER LINE PRINTED -- ON THE GRAND-
019600*    TOTAL TRAILER.
019700     77  W-LOANS-LISTED             PIC 9(07) COMP.
019800*    COUNTS EVERY INSTALLMENT DETAIL LINE PRINTED -- ON THE
019900*    GRAND-TOTAL TRAILER.
020000     77  W-INSTALLMENTS-LISTED      PIC 9(07) COMP.
020100*    RESET TO ZERO PER LOAN BY 3000 -- BUMPED BY 3100 FOR EACH
020200*    INSTALLMENT FOUND ALREADY PAID.
020300     77  W-PAID-COUNT               PIC 9(02) COMP.
020400*    LOAN-NUM-INSTALLMENTS LESS W-PAID-COUNT, FIGURED AFTER
020500*    3100 FINISHES WALKING THE LOAN'S INSTALLMENTS.
020600     77  W-REMAINING-COUNT          PIC 9(02) COMP.
020700*    1 THROUGH LOAN-NUM-INSTALLMENTS, ASSIGNED IN DUE-DATE
020800*    ORDER AS 3100 WALKS -- NOT STORED ANYWHERE, PRINT ONLY.
020900     77  W-INSTALLMENT-NUMBER       PIC 9(02) COMP.
021000*_________________________________________________________________
021100 PROCEDURE DIVISION.
021200 1000-MAINLINE.
021300*    OPEN/READ-UNTIL-EOF/CLOSE, SAME SHAPE AS THE OTHER TWO
021400*    BATCH STEPS -- ONE LOAN RECORD READ AHEAD AT ALL TIMES.
021500     PERFORM 1100-INITIALIZE THRU 1100-EXIT.
021600     PERFORM 3000-LIST-ONE-LOAN THRU 3000-EXIT
021700         UNTIL LNM-END-OF-FILE.
021800     PERFORM 1200-TERMINATE THRU 1200-EXIT.
021900     STOP RUN.
022000 1000-EXIT.
022100     EXIT.
022200*_________________________________________________________________
022300 1100-INITIALIZE.
022400*    PRINTS THE FIRST PAGE'S HEADINGS BEFORE THE READ-AHEAD SO
022500*    THE VERY FIRST LOAN HEADER LINE HAS SOMEWHERE TO LAND.
022600     OPEN INPUT LOAN-FILE
022700         INPUT INSTALLMENT-FILE
022800         OUTPUT PRINTER-FILE.
022900     MOVE ZERO TO W-LOANS-LISTED W-INSTALLMENTS-LISTED.
023000     MOVE ZERO TO WT-PAGE-NUMBER.
023100     PERFORM 1150-GET-RUN-DATE THRU 1150-EXIT.
023200     IF W-TRACE-SWITCH-ON
023300         DISPLAY "LOAN-LISTING-REPORT: TRACE SWITCH IS ON".
023400     PERFORM 4000-PRINT-HEADINGS THRU 4000-EXIT.
023500     PERFORM 9000-READ-NEXT-LOAN-RECORD THRU 9000-EXIT.
023600 1100-EXIT.
023700     EXIT.
023800*_________________________________________________________________
023900*  1150-GET-RUN-DATE -- CLASSIC TWO-DIGIT-YEAR ACCEPT WITH A
024000*  PIVOT-50 CENTURY WINDOW (YY LESS THAN 50 IS 20XX, OTHERWISE
024100*  19XX).  REVIEWED AND CLEARED UNDER Y2K-0046 -- SEE CHANGE LOG.
024200 1150-GET-RUN-DATE.
024300     ACCEPT W-SYSTEM-DATE-YYMMDD FROM DATE.
024400     IF W-SYSTEM-DATE-YY < 50
024500         MOVE 20 TO W-CENTURY-PREFIX
024600     ELSE
024700         MOVE 19 TO W-CENTURY-PREFIX.
024800     MOVE W-CENTURY-PREFIX TO W-RUN-CCYY (1:2).
024900     MOVE W-SYSTEM-DATE-YY TO W-RUN-CCYY (3:2).
025000     MOVE W-SYSTEM-DATE-MM TO W-RUN-MM.
025100     MOVE W-SYSTEM-DATE-DD TO W-RUN-DD.
025200     MOVE W-RUN-MM TO WT-RUN-DATE (1:2).
025300     MOVE W-RUN-DD TO WT-RUN-DATE (4:2).
025400     MOVE W-RUN-CCYY TO WT-RUN-DATE (7:4).
025500 1150-EXIT.
025600     EXIT.
025700*_________________________________________________________________
025800 1200-TERMINATE.
025900*    BLANK LINE, THEN THE GRAND-TOTAL TRAILER, THEN CLOSE ALL
026000*    THREE FILES 1100-INITIALIZE OPENED.
026100     MOVE W-LOANS-LISTED TO WT-LOANS-LISTED.
026200     MOVE W-INSTALLMENTS-LISTED TO WT-INSTALLMENTS-LISTED.
026300     MOVE SPACES TO PRINTER-RECORD.
026400     WRITE PRINTER-RECORD BEFORE ADVANCING 2 LINES.
026500     MOVE W-TOTALS-LINE TO PRINTER-RECORD.
026600     WRITE PRINTER-RECORD BEFORE ADVANCING 1 LINE.
026700     CLOSE LOAN-FILE INSTALLMENT-FILE PRINTER-FILE.
026800 1200-EXIT.
026900     EXIT.
027000*_________________________________________________________________
027100*  3000-LIST-ONE-LOAN -- PRINT THE LOAN HEADER LINE, THEN WALK
027200*  THIS LOAN'S INSTALLMENTS OLDEST-DUE-DATE FIRST (INST-ALT-KEY
027300*  ALREADY GIVES ASCENDING DUE-DATE ORDER, SO NO SORT STEP IS
027400*  NEEDED HERE -- SEE CPFDIN01.CBL), COUNTING PAID AND
027500*  REMAINING, THEN MOVE ON TO THE NEXT LOAN.
027600 3000-LIST-ONE-LOAN.
027700     IF W-PAGE-FULL
027800         PERFORM 4000-PRINT-HEADINGS THRU 4000-EXIT.
027900     MOVE ZERO TO W-PAID-COUNT W-REMAINING-COUNT
028000         W-INSTALLMENT-NUMBER.
028100     PERFORM 3100-NUMBER-INSTALLMENTS THRU 3100-EXIT.
028200     COMPUTE W-REMAINING-COUNT =
028300         LOAN-NUM-INSTALLMENTS - W-PAID-COUNT.
028400     MOVE LOAN-ID TO DL-LOAN-ID.
028500     MOVE LOAN-CUST-ID TO DL-CUST-ID.
028600     MOVE LOAN-AMOUNT TO DL-AMOUNT.
028700     MOVE LOAN-NUM-INSTALLMENTS TO DL-TERM.
028800     MOVE LOAN-INTEREST-RATE TO DL-RATE.
028900     MOVE LOAN-CREATE-MM TO DL-CREATE-DATE (1:2).
029000*    MM/DD/CCYY RE-ASSEMBLED FROM THE REDEFINES ON LOAN-CREATE-
029100*    DATE (SEE CPFDLN01.CBL) -- SAME SLASH-FORMAT THE BRANCH
029200*    PLATFORM REPORTS USE.
029300     MOVE LOAN-CREATE-DD TO DL-CREATE-DATE (4:2).
029400     MOVE LOAN-CREATE-CCYY TO DL-CREATE-DATE (7:4).
029500     MOVE LOAN-IS-PAID TO DL-PAID-FLAG.
029600     MOVE W-PAID-COUNT TO DL-PAID-COUNT.
029700     MOVE W-REMAINING-COUNT TO DL-REMAINING-COUNT.
029800     MOVE W-LOAN-LINE TO PRINTER-RECORD.
029900     WRITE PRINTER-RECORD BEFORE ADVANCING 2 LINES.
030000     ADD 2 TO W-PRINTED-LINES.
030100     ADD 1 TO W-LOANS-LISTED.
030200     PERFORM 9000-READ-NEXT-LOAN-RECORD THRU 9000-EXIT.
030300 3000-EXIT.
030400     EXIT.
030500*_________________________________________________________________
030600*  3100-NUMBER-INSTALLMENTS -- START ON LOW-VALUE DUE DATE FOR
030700*  THIS LOAN-ID AND READ NEXT, NUMBERING 1 THROUGH N IN DUE-DATE
030800*  ORDER.  STOPS WHEN THE INSTALLMENT READ BELONGS TO A
030900*  DIFFERENT LOAN-ID OR THE FILE RUNS OUT.
031000 3100-NUMBER-INSTALLMENTS.
031100     MOVE LOAN-ID TO INST-LOAN-ID.
031200     MOVE ZERO TO INST-DUE-DATE.
031300     MOVE "N" TO W-INSTALLMENT-WALK-SW.
031400     START INSTALLMENT-FILE KEY IS NOT LESS THAN INST-ALT-KEY
031500         INVALID KEY
031600             SET INSTALLMENT-WALK-DONE TO TRUE.
031700 3100-WALK-NEXT.
031800     IF NOT INSTALLMENT-WALK-DONE
031900         READ INSTALLMENT-FILE NEXT RECORD
032000             AT END
032100                 SET INSTALLMENT-WALK-DONE TO TRUE
032200         END-READ
032300         IF NOT INSTALLMENT-WALK-DONE
032400             IF INST-LOAN-ID NOT EQUAL LOAN-ID
032500                 SET INSTALLMENT-WALK-DONE TO TRUE
032600             ELSE
032700                 IF W-PAGE-FULL
032800                     PERFORM 4000-PRINT-HEADINGS THRU 4000-EXIT
032900                 END-IF
033000                 ADD 1 TO W-INSTALLMENT-NUMBER
033100                 IF INSTALLMENT-PAID
033200                     ADD 1 TO W-PAID-COUNT
033300                 END-IF
033400                 MOVE W-INSTALLMENT-NUMBER TO DI-INSTALLMENT-NO
033500                 MOVE INST-DUE-MM TO DI-DUE-DATE (1:2)
033600                 MOVE INST-DUE-DD TO DI-DUE-DATE (4:2)
033700                 MOVE INST-DUE-CCYY TO DI-DUE-DATE (7:4)
033800                 MOVE INST-AMOUNT TO DI-AMOUNT
033900                 MOVE INST-PAID-AMOUNT TO DI-PAID-AMOUNT
034000                 MOVE INST-IS-PAID TO DI-PAID-FLAG
034100                 IF INSTALLMENT-PAID
034200                     MOVE INST-PAYMENT-DATE (5:2) TO
034300*                CCYYMMDD REGROUPED TO MM/DD/CCYY ONE PIECE AT A
034400*                TIME -- SAME SLASH CONVENTION AS THE LOAN HEADER
034500*                LINE ABOVE.
034600                         DI-PAYMENT-DATE (1:2)
034700                     MOVE INST-PAYMENT-DATE (7:2) TO
034800                         DI-PAYMENT-DATE (4:2)
034900                     MOVE INST-PAYMENT-DATE (1:4) TO
035000                         DI-PAYMENT-DATE (7:4)
035100                 ELSE
035200                     MOVE SPACES TO DI-PAYMENT-DATE
035300                 END-IF
035400                 MOVE W-INSTALLMENT-LINE TO PRINTER-RECORD
035500                 WRITE PRINTER-RECORD BEFORE ADVANCING 1 LINE
035600                 ADD 1 TO W-PRINTED-LINES
035700                 ADD 1 TO W-INSTALLMENTS-LISTED
035800             END-IF
035900         END-IF
036000         GO TO 3100-WALK-NEXT
036100*        LOOP BACK FOR THE NEXT INSTALLMENT ON THIS LOAN-ID -- ENDS
036200*        ON END-OF-FILE OR A CHANGE OF INST-LOAN-ID, WHICHEVER
036300*        COMES FIRST.
036400     END-IF.
036500 3100-EXIT.
036600     EXIT.
036700*_________________________________________________________________
036800 4000-PRINT-HEADINGS.
036900*    SKIPS THE LEADING BLANK-LINE-BEFORE-ADVANCING-TO-TOP-OF-
037000*    FORM ON PAGE ONE ONLY (NOTHING HAS PRINTED YET, SO
037100*    W-PRINTED-LINES IS STILL ZERO).
037200     ADD 1 TO WT-PAGE-NUMBER.
037300     IF W-PRINTED-LINES > ZERO
037400         MOVE SPACES TO PRINTER-RECORD
037500         WRITE PRINTER-RECORD BEFORE ADVANCING C01.
037600     MOVE W-TITLE-LINE TO PRINTER-RECORD.
037700     WRITE PRINTER-RECORD BEFORE ADVANCING 2 LINES.
037800     MOVE W-HEADING-1 TO PRINTER-RECORD.
037900     WRITE PRINTER-RECORD BEFORE ADVANCING 1 LINE.
038000     MOVE W-HEADING-2 TO PRINTER-RECORD.
038100     WRITE PRINTER-RECORD BEFORE ADVANCING 2 LINES.
038200     MOVE ZERO TO W-PRINTED-LINES.
038300 4000-EXIT.
038400     EXIT.
038500*_________________________________________________________________
038600 9000-READ-NEXT-LOAN-RECORD.
038700*    THE READ-AHEAD PARAGRAPH -- CALLED ONCE TO PRIME THE LOOP
038800*    AND AGAIN AT THE BOTTOM OF EVERY PASS THROUGH 3000.
038900     READ LOAN-FILE NEXT RECORD
039000         AT END
039100             SET LNM-END-OF-FILE TO TRUE.
039200 9000-EXIT.
039300     EXIT.
