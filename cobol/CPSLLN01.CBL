000100* CPSLLN01.CBL -- FILE-CONTROL entry for the LOAN-FILE.
000200* Indexed by loan id; opened I-O by origination (to WRITE
000300* the new loan) and by posting (to READ/REWRITE the paid flag).
000350* The listing report walks the whole file NEXT-RECORD in key
000360* order (see its 9000-READ-NEXT-LOAN-RECORD), so ACCESS MODE
000400* must be DYNAMIC here, same as CPSLIN01.CBL below, not RANDOM.
000500     SELECT LOAN-FILE ASSIGN TO LOANMAST
000600         ORGANIZATION IS INDEXED
000700         ACCESS MODE IS DYNAMIC
000800         RECORD KEY IS LOAN-ID.
