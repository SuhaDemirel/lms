000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. loan-credit-system.
000300 AUTHOR. R W HUTCHENS.
000400 INSTALLATION. CONSUMER LOAN DIVISION - DATA PROCESSING.
000500 DATE-WRITTEN. 03/14/89.
000600 DATE-COMPILED.
000700 SECURITY.  RESTRICTED - CONSUMER LOAN DIVISION USE ONLY.
000800*_________________________________________________________________
000900*  L O A N  /  C R E D I T   N I G H T L Y   B A T C H   J O B
001000*
001100*  TOP-LEVEL DRIVER FOR THE CONSUMER LOAN DIVISION'S NIGHTLY
001200*  BATCH CYCLE.  CALLS EACH STEP PROGRAM IN TURN --
001300*  LOAN-ORIGINATION, THEN PAYMENT-POSTING, THEN
001400*  LOAN-LISTING-REPORT -- AND CHECKS RETURN-CODE AFTER EACH ONE
001500*  SO A BAD STEP STOPS THE JOB INSTEAD OF LETTING A LATER STEP
001600*  RUN AGAINST FILES THE PRIOR STEP LEFT HALF UPDATED.  THIS
001700*  PROGRAM DOES NOT OPEN ANY FILE OF ITS OWN.
001800*_________________________________________________________________
001900*  CHANGE LOG
002000*
002100*   03/14/89  RWH  ORIGINAL PROGRAM.  REPLACES THE THREE           LN89002
002200*                  SEPARATE JCL JOBS OPERATIONS USED TO SUBMIT
002300*                  BY HAND EACH NIGHT WITH ONE CALLING PROGRAM
002400*                  UNDER A SINGLE STEP (REQUEST LN-89-002).
002500*   07/02/90  DMO  ADDED PAYMENT-POSTING TO THE CALL SEQUENCE
002600*                  WHEN THE POSTING PROGRAM WENT INTO
002700*                  PRODUCTION.
002800*   06/02/91  TLW  ADDED LOAN-LISTING-REPORT AS THE FINAL STEP
002900*                  SO THE MORNING LISTING IS READY BEFORE THE
003000*                  TELLER WINDOWS OPEN.
003100*   03/19/93  RWH  STEP NOW ABENDS (RETURN-CODE 9) IF AN EARLIER   AP93004
003200*                  STEP'S RETURN-CODE IS NON-ZERO INSTEAD OF
003300*                  RUNNING THE REMAINING STEPS REGARDLESS --
003400*                  POSTING HAD RUN ONCE AGAINST AN INCOMPLETE
003500*                  LOAN-FILE FROM A FAILED ORIGINATION STEP
003600*                  (AUDIT FINDING AP-93-004).
003700*   11/02/94  DMO  STEP NAMES MOVED OFF THREE SEPARATE MOVE
003800*                  STATEMENTS INTO ONE TABLE, INDEXED BY STEP
003900*                  NUMBER -- A FOURTH STEP WAS BEING TALKED ABOUT
004000*                  FOR NEXT YEAR AND THE OLD WAY WOULD HAVE MEANT
004100*                  COPYING THE WHOLE 2000-RUN-ONE-STEP CALL BLOCK
004200*                  AGAIN.
004300*   08/21/98  JQP  YEAR 2000 REVIEW -- ADDED A PROPER PIVOT-50     Y2K0047
004400*                  CENTURY WINDOW TO THE RUN-DATE BANNER, WHICH
004500*                  HAD BEEN PRINTING THE RAW TWO-DIGIT YEAR.
004600*                  SIGNED OFF Y2K-0047.
004700*   01/11/99  JQP  ADDED THE UPSI-0 TRACE SWITCH PASSED THROUGH
004800*                  TO EACH STEP'S OWN JCL OVERRIDE CARD.
004900*   04/09/01  SLR  CONFIRMED ALL THREE CALLED STEPS COMPILED         LN241
005000*                  CLEAN AGAINST THE WIDENED LOAN/CUSTOMER/
005100*                  CONTROL MASTER COPYBOOKS (LN-241) -- NO
005200*                  CHANGE TO THIS DRIVER'S OWN LOGIC.
005300*_________________________________________________________________
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     UPSI-0 ON STATUS IS W-TRACE-SWITCH-ON
005900     UPSI-0 OFF STATUS IS W-TRACE-SWITCH-OFF
006000     CLASS W-ALPHA-CLASS IS "A" THRU "Z".
006100*_________________________________________________________________
006200 DATA DIVISION.
006300 WORKING-STORAGE SECTION.
006400*    UPSI-0 ON CONDITION-NAME -- PASSED THROUGH TO EACH
006500*    CALLED STEP'S OWN JCL OVERRIDE CARD (01/11/99 ENTRY).
006600     77  W-TRACE-SWITCH-ON          PIC X.
006700*    UPSI-0 OFF CONDITION-NAME -- THE NORMAL PRODUCTION STATE.
006800     77  W-TRACE-SWITCH-OFF         PIC X.
006900
007000*    STEP-NAME TABLE -- LOADED FROM ONE VALUE CLAUSE AND
007100*    REDEFINED AS A 3-ENTRY TABLE SO ADDING A FOURTH STEP IS
007200*    ONE MORE FILLER LINE, NOT A NEW PARAGRAPH.
007300     01  W-STEP-NAME-LIST.
007400         05  FILLER                  PIC X(20)
007500             VALUE "loan-origination    ".
007600         05  FILLER                  PIC X(20)
007700             VALUE "payment-posting     ".
007800         05  FILLER                  PIC X(20)
007900             VALUE "loan-listing-report ".
008000     01  W-STEP-NAME-TABLE REDEFINES W-STEP-NAME-LIST.
008100         05  W-STEP-NAME-ENTRY      PIC X(20) OCCURS 3 TIMES
008200                                      INDEXED BY W-STEP-NDX.
008300
008400*    RETURN-CODE COPIED HERE RIGHT AFTER EACH CALL RETURNS --
008500*    RETURN-CODE ITSELF IS A SPECIAL REGISTER, NOT SOMETHING
008600*    THIS PROGRAM CAN HOLD ONTO ACROSS THE NEXT MOVE.
008700     77  W-STEP-RETURN-CODE         PIC S9(04) COMP.
008800*    HOW MANY ENTRIES ARE LOADED IN W-STEP-NAME-TABLE -- BOUNDS
008900*    THE VARYING LOOP IN 1000-MAINLINE.
009000     77  W-STEP-COUNT               PIC 9(02) COMP VALUE 3.
009100*    HOW MANY STEPS ACTUALLY RAN BEFORE EITHER THE TABLE RAN
009200*    OUT OR A STEP ABENDED -- PRINTED ON THE END-OF-JOB LINE.
009300     77  W-STEPS-RUN                PIC 9(02) COMP.
009400*    SET TRUE THE FIRST TIME A CALLED STEP RETURNS NON-ZERO --
009500*    STOPS THE VARYING LOOP FROM CALLING ANY LATER STEP
009600*    (AUDIT FINDING AP-93-004 -- SEE CHANGE LOG).
009700     77  W-JOB-ABEND-SW             PIC X(01) VALUE "N".
009800         88  JOB-ABENDED              VALUE "Y".
009900
010000*  -------- run-date banner fields -- SAME PIVOT-50 ACCEPT FROM
010100*  DATE IDIOM AS ALL THREE CALLED STEPS.
010200     01  W-SYSTEM-DATE-YYMMDD       PIC 9(6).
010300     01  W-SYSTEM-DATE-YYMMDD-R REDEFINES W-SYSTEM-DATE-YYMMDD.
010400         05  W-SYSTEM-DATE-YY       PIC 9(2).
010500         05  W-SYSTEM-DATE-MM       PIC 9(2).
010600         05  W-SYSTEM-DATE-DD       PIC 9(2).
010700*    19 OR 20, PICKED BY THE PIVOT-50 TEST IN 1100.
010800     77  W-CENTURY-PREFIX           PIC 9(2).
010900     01  W-FULL-RUN-DATE            PIC 9(8).
011000     01  W-FULL-RUN-DATE-R REDEFINES W-FULL-RUN-DATE.
011100         05  W-RUN-CCYY             PIC 9(4).
011200         05  W-RUN-MM               PIC 9(2).
011300         05  W-RUN-DD               PIC 9(2).
011400
011500*    DISPLAYED ONCE AT THE TOP OF THE JOB LOG SO AN OPERATOR
011600*    SCANNING THE CONSOLE CAN TELL AT A GLANCE WHICH NIGHT'S
011700*    CYCLE THIS OUTPUT BELONGS TO.
011800     01  W-RUN-DATE-BANNER.
011900         05  FILLER                  PIC X(21)
012000             VALUE "LOAN-CREDIT-SYSTEM - ".
012100         05  FILLER                  PIC X(16)
012200             VALUE "NIGHTLY CYCLE - ".
012300         05  WB-RUN-DATE             PIC 99/99/9999.
012400         05  FILLER                  PIC X(35) VALUE SPACES.
012500*_________________________________________________________________
012600 PROCEDURE DIVISION.
012700 1000-MAINLINE.
012800*    DISPLAYS THE RUN-DATE BANNER, THEN CALLS EACH STEP IN
012900*    TURN VIA THE VARYING LOOP BELOW, STOPPING EARLY IF ANY
013000*    STEP ABENDS.
013100     PERFORM 1100-GET-RUN-DATE THRU 1100-EXIT.
013200     MOVE W-FULL-RUN-DATE (5:2) TO WB-RUN-DATE (1:2).
013300     MOVE W-FULL-RUN-DATE (7:2) TO WB-RUN-DATE (4:2).
013400     MOVE W-FULL-RUN-DATE (1:4) TO WB-RUN-DATE (7:4).
013500     DISPLAY W-RUN-DATE-BANNER.
013600     IF W-TRACE-SWITCH-ON
013700         DISPLAY "LOAN-CREDIT-SYSTEM: TRACE SWITCH IS ON".
013800     MOVE ZERO TO W-STEPS-RUN W-JOB-ABEND-SW.
013900     PERFORM 2000-RUN-ONE-STEP THRU 2000-EXIT
014000         VARYING W-STEP-NDX FROM 1 BY 1
014100         UNTIL W-STEP-NDX > W-STEP-COUNT
014200             OR JOB-ABENDED.
014300     PERFORM 9000-TERMINATE THRU 9000-EXIT.
014400 1000-EXIT.
014500     EXIT.
014600*_________________________________________________________________
014700*  1100-GET-RUN-DATE -- CLASSIC TWO-DIGIT-YEAR ACCEPT WITH A
014800*  PIVOT-50 CENTURY WINDOW.  SEE THE 08/21/98 CHANGE-LOG ENTRY.
014900 1100-GET-RUN-DATE.
015000     ACCEPT W-SYSTEM-DATE-YYMMDD FROM DATE.
015100     IF W-SYSTEM-DATE-YY < 50
015200         MOVE 20 TO W-CENTURY-PREFIX
015300     ELSE
015400         MOVE 19 TO W-CENTURY-PREFIX.
015500     MOVE W-CENTURY-PREFIX TO W-RUN-CCYY (1:2).
015600     MOVE W-SYSTEM-DATE-YY TO W-RUN-CCYY (3:2).
015700     MOVE W-SYSTEM-DATE-MM TO W-RUN-MM.
015800     MOVE W-SYSTEM-DATE-DD TO W-RUN-DD.
015900 1100-EXIT.
016000     EXIT.
016100*_________________________________________________________________
016200*  2000-RUN-ONE-STEP -- CALL THE STEP NAMED IN THE TABLE ENTRY
016300*  AT W-STEP-NDX AND CHECK ITS RETURN-CODE.  A NON-ZERO
016400*  RETURN-CODE SETS THE ABEND SWITCH SO THE VARYING LOOP ABOVE
016500*  RUNS NO FURTHER STEPS -- SEE THE 03/19/93 CHANGE-LOG ENTRY.
016600 2000-RUN-ONE-STEP.
016700     DISPLAY "LOAN-CREDIT-SYSTEM: STARTING STEP "
016800         W-STEP-NAME-ENTRY (W-STEP-NDX).
016900     MOVE ZERO TO RETURN-CODE.
017000     CALL W-STEP-NAME-ENTRY (W-STEP-NDX).
017100     MOVE RETURN-CODE TO W-STEP-RETURN-CODE.
017200     ADD 1 TO W-STEPS-RUN.
017300     IF W-STEP-RETURN-CODE NOT EQUAL ZERO
017400         DISPLAY "LOAN-CREDIT-SYSTEM: STEP "
017500             W-STEP-NAME-ENTRY (W-STEP-NDX)
017600             " ENDED WITH RETURN-CODE " W-STEP-RETURN-CODE
017700         SET JOB-ABENDED TO TRUE
017800     ELSE
017900         DISPLAY "LOAN-CREDIT-SYSTEM: STEP "
018000             W-STEP-NAME-ENTRY (W-STEP-NDX)
018100             " COMPLETED NORMALLY".
018200 2000-EXIT.
018300     EXIT.
018400*_________________________________________________________________
018500 9000-TERMINATE.
018600*    RETURN-CODE 9 TELLS THE JCL TO FLAG THE JOB ABNORMAL SO
018700*    OPERATIONS DOES NOT RELEASE THE MORNING REPORTS ON A
018800*    PARTIAL RUN.
018900     IF JOB-ABENDED
019000         DISPLAY "LOAN-CREDIT-SYSTEM: JOB ABENDED AFTER "
019100             W-STEPS-RUN " STEP(S)"
019200         MOVE 9 TO RETURN-CODE
019300     ELSE
019400         DISPLAY "LOAN-CREDIT-SYSTEM: JOB COMPLETED NORMALLY -- "
019500             W-STEPS-RUN " STEP(S) RUN"
019600         MOVE ZERO TO RETURN-CODE.
019700     STOP RUN.
019800 9000-EXIT.
019900     EXIT.
