000100* ===========================================================
000200* PROGRAM:  loan-origination
000300* PURPOSE:  Nightly/intraday batch job step -- reads the
000400*           LOAN-REQUEST-FILE, edits each requested loan,
000500*           schedules equal installments, debits the
000600*           customer's available credit line, and writes the
000700*           new LOAN and INSTALLMENT records.
000800* ===========================================================
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID. loan-origination.
001100 AUTHOR. R W HUTCHENS.
001200 INSTALLATION. CONSUMER LOAN DIVISION - DATA PROCESSING.
001300 DATE-WRITTEN. 03/14/89.
001400 DATE-COMPILED.
001500 SECURITY.  RESTRICTED - CONSUMER LOAN DIVISION USE ONLY.  THIS
001600     PROGRAM DEBITS CUSTOMER CREDIT LINES -- CHANGES REQUIRE
001700     DIVISION MANAGER SIGN-OFF.
001800*-------------------------------------------------------------
001900* CHANGE LOG
002000*-------------------------------------------------------------
002100*   03/14/89  RWH  ORIGINAL PROGRAM - REPLACES THE MANUAL LOAN       LN114
002200*                  ORIGINATION WORKSHEET (REQ LN-114).
002300*   07/02/89  RWH  ADDED CREDIT-LIMIT CHECK AHEAD OF THE WRITE       LN131
002400*                  (LN-131) -- AUDIT FOUND LOANS BEING BOOKED
002500*                  OVER LIMIT.
002600*   11/19/90  DMO  SUPPORT FOR 24-MONTH TERM (LN-158).               LN158
002700*   05/06/91  DMO  FIX: INSTALLMENT-AMOUNT WAS TRUNCATING THE        LN166
002800*                  LAST CENT INSTEAD OF ROUNDING HALF-UP
002900*                  (LN-166).
003000*   02/11/93  DMO  CONTROL-FILE NOW RESERVES THE INSTALLMENT-ID      LN180
003100*                  BLOCK IN ONE REWRITE INSTEAD OF ONE PER
003200*                  INSTALLMENT -- CUT RUN TIME ON THE MONTH-END
003300*                  VOLUME (LN-180).
003400*   09/23/94  BKV  REJECT COUNT AND LOAN COUNT NOW DISPLAYED ON      LN201
003500*                  THE END-OF-JOB TOTALS LINE (LN-201).
003600*   04/02/96  BKV  INTEREST-RATE UPPER EDIT TIGHTENED TO 0.5000      LN219
003700*                  PER NEW LENDING POLICY (LN-219).
003800*   08/14/98  JQP  YEAR 2000 REVIEW -- ALL DATE FIELDS STORED      Y2K0044
003900*                  CCYYMMDD (9(8)); THE PIVOT-50 WINDOWING IN
004000*                  2550-GET-TODAYS-DATE CHECKED AGAINST DATES
004100*                  INTO 2000-2049 AND FOUND CORRECT.  NO CHANGE
004200*                  REQUIRED.  SIGNED OFF FOR Y2K CERTIFICATION
004300*                  (Y2K-0044).
004400*   01/11/99  JQP  TRACE SWITCH (UPSI-0) ADDED FOR PRODUCTION        LN233
004500*                  TURNOVER TESTING (LN-233).
004600*   04/09/01  SLR  LOAN, CUSTOMER, CONTROL AND REQUEST MASTERS       LN241
004700*                  WIDENED FOR THE NEW BRANCH PLATFORM FEED --
004800*                  BRANCH/OFFICER/STATEMENT-CYCLE AND MAINTENANCE
004900*                  STAMP FIELDS ADDED.  THIS STEP NOW ALSO STAMPS
005000*                  LOAN-LAST-ACTIVITY-DATE AT BOOKING AND THE
005100*                  CONTROL-FILE'S LAST-ORIGINATION-RUN-DATE ON
005200*                  EVERY PASS (LN-241).
005300*-------------------------------------------------------------
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     UPSI-0 ON STATUS IS W-TRACE-SWITCH-ON
005900     UPSI-0 OFF STATUS IS W-TRACE-SWITCH-OFF
006000     CLASS W-ALPHA-CLASS IS "A" THRU "Z".
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300
006400     COPY "CPSLLQ01.CBL".
006500     COPY "CPSLCU01.CBL".
006600     COPY "CPSLLN01.CBL".
006700     COPY "CPSLIN01.CBL".
006800     COPY "CPSLCT01.CBL".
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200
007300     COPY "CPFDLQ01.CBL".
007400     COPY "CPFDCU01.CBL".
007500     COPY "CPFDLN01.CBL".
007600     COPY "CPFDIN01.CBL".
007700     COPY "CPFDCT01.CBL".
007800
007900 WORKING-STORAGE SECTION.
008000
008100     COPY "CPWSDT01.CBL".
008200     COPY "CPWSRN01.CBL".
008300
008400*    SET WHEN THE REQUEST READ PARAGRAPH HITS END OF
008500*    LOAN-REQUEST-FILE -- DRIVES THE MAINLINE'S PERFORM UNTIL.
008600     77  W-END-OF-FILE-SW              PIC X.
008700         88  LNQ-END-OF-FILE            VALUE "Y".
008800         88  LNQ-NOT-AT-END-OF-FILE     VALUE "N".
008900
009000*    RESULT OF 2100-EDIT-LOAN-REQUEST'S TERM/RATE EDITS --
009100*    "N" ROUTES THE REQUEST STRAIGHT TO 2850-REJECT-REQUEST.
009200     77  W-REQUEST-VALID-SW            PIC X.
009300         88  REQUEST-IS-VALID           VALUE "Y".
009400         88  REQUEST-IS-NOT-VALID       VALUE "N".
009500
009600*    SET BY THE KEYED READ OF CUSTOMER-FILE IN
009700*    2200-READ-CUSTOMER-RECORD -- "N" MEANS THE REQUEST CITES
009800*    A CUSTOMER-ID NOT ON FILE.
009900     77  W-CUSTOMER-FOUND-SW           PIC X.
010000         88  CUSTOMER-FOUND             VALUE "Y".
010100         88  CUSTOMER-NOT-FOUND         VALUE "N".
010200
010300*    SET BY 2400-CHECK-AVAILABLE-CREDIT -- "N" REJECTS THE
010400*    REQUEST BEFORE ANY LOAN OR INSTALLMENT RECORD IS WRITTEN.
010500     77  W-CREDIT-SUFFICIENT-SW        PIC X.
010600         88  CREDIT-IS-SUFFICIENT       VALUE "Y".
010700         88  CREDIT-IS-NOT-SUFFICIENT   VALUE "N".
010800
010900*    UPSI-0 ON CONDITION-NAME -- SET TRUE WHEN THE JCL OVERRIDE
011000*    CARD TURNS THE TRACE SWITCH ON FOR TURNOVER TESTING.
011100     77  W-TRACE-SWITCH-ON             PIC X.
011200*    UPSI-0 OFF CONDITION-NAME -- THE NORMAL PRODUCTION STATE.
011300     77  W-TRACE-SWITCH-OFF            PIC X.
011400
011500*    SHORT TEXT MOVED TO RJT-REASON AND DISPLAYED ON THE
011600*    REJECT LINE -- EVERY EDIT FAILURE SETS ITS OWN WORDING.
011700     77  W-REJECT-REASON               PIC X(40).
011800
011900*    LOAN-ID RESERVED OUT OF CONTROL-FILE'S NEXT-LOAN-ID
012000*    COUNTER BY 2500-ASSIGN-LOAN-NUMBER.
012100     77  W-NEW-LOAN-ID                 PIC 9(9).
012200*    FIRST INSTALLMENT-ID OF THE BLOCK RESERVED FOR THIS LOAN;
012300*    2650-BUILD-ONE-INSTALLMENT INCREMENTS ITS OWN COPY AS
012400*    EACH INSTALLMENT RECORD IS WRITTEN.
012500     77  W-NEW-INSTALLMENT-ID          PIC 9(9).
012600*    CREDIT-LIMIT LESS USED-CREDIT-LIMIT, FIGURED FRESH EVERY
012700*    REQUEST -- NOT CARRIED ON THE CUSTOMER RECORD ITSELF.
012800     77  W-AVAILABLE-CREDIT            PIC S9(13)V99 COMP-3.
012900
013000*  -------- today's date, windowed to CCYY the way the shop's
013100*  Y2K remediation did it -- ACCEPT FROM DATE only gives a
013200*  2-digit year; pivot 50 assumes no loan is booked before 1950.
013300     01  W-SYSTEM-DATE-YYMMDD          PIC 9(6).
013400     01  W-SYSTEM-DATE-YYMMDD-R REDEFINES W-SYSTEM-DATE-YYMMDD.
013500         05  W-SYSTEM-DATE-YY          PIC 9(2).
013600         05  W-SYSTEM-DATE-MM          PIC 9(2).
013700         05  W-SYSTEM-DATE-DD          PIC 9(2).
013800*    19 OR 20, PICKED BY THE PIVOT-50 TEST BELOW AND PREFIXED
013900*    ONTO THE TWO-DIGIT YEAR ACCEPT FROM DATE RETURNS.
014000     77  W-CENTURY-PREFIX              PIC 9(2).
014100
014200*  -------- counters and subscripts -- COMP per shop standard
014300     77  W-INSTALLMENT-SUB             PIC 9(2) COMP.
014400*    RUNS ALONGSIDE W-INSTALLMENT-SUB IN THE 2600 BUILD LOOP;
014500*    KEPT SEPARATE SO A FUTURE SKIP-AND-RETRY RULE COULD CHANGE
014600*    ONE WITHOUT DISTURBING THE OTHER.
014700     77  W-INSTALLMENTS-BUILT          PIC 9(4) COMP.
014800*    COUNTS EVERY RECORD READ OFF LOAN-REQUEST-FILE, VALID OR
014900*    NOT -- PRINTED ON THE END-OF-JOB TOTALS LINE (LN-201).
015000     77  W-REQUESTS-READ               PIC 9(7) COMP.
015100*    COUNTS REQUESTS THAT MADE IT ALL THE WAY THROUGH 2800
015200*    WITHOUT BEING REJECTED.
015300     77  W-LOANS-BOOKED                PIC 9(7) COMP.
015400*    COUNTS EVERY REQUEST ROUTED THROUGH 2850-REJECT-REQUEST,
015500*    FOR WHATEVER REASON -- SHOULD ALWAYS EQUAL READ MINUS
015600*    BOOKED ON THE TOTALS LINE.
015700     77  W-LOANS-REJECTED              PIC 9(7) COMP.
015800
015900*  -------- operator-trace / response display fields
016000     01  W-RESPONSE-LINE.
016100         05  FILLER     PIC X(13) VALUE "LOAN BOOKED: ".
016200         05  RSP-LOAN-ID                PIC Z(8)9.
016300         05  FILLER     PIC X(14) VALUE "  CUSTOMER ID ".
016400         05  RSP-CUST-ID                PIC Z(8)9.
016500         05  FILLER     PIC X(14) VALUE "  TOTAL AMOUNT".
016600         05  FILLER                     PIC X(1)  VALUE SPACE.
016700         05  RSP-TOTAL-AMOUNT           PIC Z(10)9.99-.
016800         05  FILLER     PIC X(12) VALUE "  # OF INST ".
016900         05  RSP-NUM-INSTALLMENTS       PIC Z9.
017000         05  FILLER     PIC X(17) VALUE "  PAID/REMAINING ".
017100         05  RSP-PAID-COUNT             PIC Z9.
017200         05  FILLER                     PIC X(1)  VALUE "/".
017300         05  RSP-REMAINING-COUNT        PIC Z9.
017400
017500     01  W-REJECT-LINE.
017600         05  FILLER     PIC X(16) VALUE "LOAN REJECTED: ".
017700         05  RJT-CUST-ID                PIC Z(8)9.
017800         05  FILLER     PIC X(10) VALUE "  REASON: ".
017900         05  RJT-REASON                 PIC X(40).
018000
018100     01  W-TOTALS-LINE.
018200         05  FILLER                     PIC X(24) VALUE
018300             "LOAN ORIGINATION TOTALS".
018400         05  FILLER                     PIC X(18) VALUE
018500             "  REQUESTS READ   ".
018600         05  TOT-REQUESTS-READ          PIC ZZZ,ZZ9.
018700         05  FILLER                     PIC X(18) VALUE
018800             "  LOANS BOOKED    ".
018900         05  TOT-LOANS-BOOKED           PIC ZZZ,ZZ9.
019000         05  FILLER                     PIC X(18) VALUE
019100             "  LOANS REJECTED  ".
019200         05  TOT-LOANS-REJECTED         PIC ZZZ,ZZ9.
019300*_________________________________________________________________
019400
019500 PROCEDURE DIVISION.
019600
019700 1000-MAINLINE.
019800*    DRIVES THE WHOLE STEP -- OPEN, READ-PROCESS-UNTIL-EOF,
019900*    CLOSE.  ONE RECORD READ AHEAD AT ALL TIMES (THE LAST
020000*    PERFORM IN 1100-INITIALIZE PRIMES THE LOOP) SO THE UNTIL
020100*    TEST AT THE TOP OF THE LOOP IS ALWAYS LOOKING AT THE NEXT
020200*    UNPROCESSED REQUEST, NOT THE ONE JUST HANDLED.
020300
020400     PERFORM 1100-INITIALIZE THRU 1100-EXIT.
020500
020600     PERFORM 2000-PROCESS-ONE-REQUEST THRU 2000-EXIT
020700         UNTIL LNQ-END-OF-FILE.
020800
020900     PERFORM 1200-TERMINATE THRU 1200-EXIT.
021000
021100     STOP RUN.
021200 1000-EXIT.
021300     EXIT.
021400*_________________________________________________________________
021500
021600 1100-INITIALIZE.
021700*    OPENS ALL FIVE FILES THIS STEP TOUCHES, ZEROES THE RUN
021800*    COUNTERS AND PRIMES THE READ-AHEAD.  CUSTOMER/LOAN/
021900*    INSTALLMENT/CONTROL ARE ALL OPENED I-O BECAUSE THIS STEP
022000*    BOTH READS AND WRITES EACH OF THEM SOMEWHERE BELOW.
022100
022200     OPEN INPUT LOAN-REQUEST-FILE.
022300     OPEN I-O   CUSTOMER-FILE.
022400     OPEN I-O   LOAN-FILE.
022500     OPEN I-O   INSTALLMENT-FILE.
022600     OPEN I-O   CONTROL-FILE.
022700
022800     MOVE "N" TO W-END-OF-FILE-SW.
022900     MOVE ZERO TO W-REQUESTS-READ.
023000     MOVE ZERO TO W-LOANS-BOOKED.
023100     MOVE ZERO TO W-LOANS-REJECTED.
023200
023300     IF W-TRACE-SWITCH-ON
023400         DISPLAY "LOAN-ORIGINATION: TRACE SWITCH IS ON".
023500
023600     PERFORM 9000-READ-NEXT-LOAN-REQUEST THRU 9000-EXIT.
023700 1100-EXIT.
023800     EXIT.
023900*_________________________________________________________________
024000
024100 1200-TERMINATE.
024200*    ONE DISPLAY OF THE TOTALS LINE, THEN CLOSE EVERYTHING
024300*    1100-INITIALIZE OPENED, IN THE SAME ORDER.
024400
024500     MOVE W-REQUESTS-READ  TO TOT-REQUESTS-READ.
024600     MOVE W-LOANS-BOOKED   TO TOT-LOANS-BOOKED.
024700     MOVE W-LOANS-REJECTED TO TOT-LOANS-REJECTED.
024800     DISPLAY W-TOTALS-LINE.
024900
025000     CLOSE LOAN-REQUEST-FILE.
025100     CLOSE CUSTOMER-FILE.
025200     CLOSE LOAN-FILE.
025300     CLOSE INSTALLMENT-FILE.
025400     CLOSE CONTROL-FILE.
025500 1200-EXIT.
025600     EXIT.
025700*_________________________________________________________________
025800
025900 2000-PROCESS-ONE-REQUEST.
026000*    THE EIGHT-STEP BATCH FLOW FOR A SINGLE LOAN REQUEST --
026100*    EDIT, LOOK UP CUSTOMER, FIGURE TOTAL, CHECK CREDIT, BOOK
026200*    THE LOAN IF ALL THREE GATES PASS, REJECT AT THE FIRST ONE
026300*    THAT DOES NOT.  EACH GATE'S FAILURE PATH SETS ITS OWN
026400*    W-REJECT-REASON TEXT BEFORE FALLING INTO 2850.
026500
026600     ADD 1 TO W-REQUESTS-READ.
026700
026800     PERFORM 2100-EDIT-LOAN-REQUEST THRU 2100-EXIT.
026900
027000     IF REQUEST-IS-VALID
027100         PERFORM 2200-READ-CUSTOMER-RECORD THRU 2200-EXIT
027200         IF CUSTOMER-FOUND
027300             PERFORM 2300-COMPUTE-TOTAL-AMOUNT THRU 2300-EXIT
027400             PERFORM 2400-CHECK-AVAILABLE-CREDIT THRU 2400-EXIT
027500             IF CREDIT-IS-SUFFICIENT
027600                 PERFORM 2500-ASSIGN-LOAN-NUMBER THRU 2500-EXIT
027700                 PERFORM 2600-BUILD-INSTALLMENT-SCHEDULE
027800                     THRU 2600-EXIT
027900                 PERFORM 2700-UPDATE-CUSTOMER-CREDIT
028000                     THRU 2700-EXIT
028100                 PERFORM 2800-WRITE-LOAN-AND-INSTALLMENTS
028200                     THRU 2800-EXIT
028300                 PERFORM 2900-WRITE-LOAN-RESPONSE THRU 2900-EXIT
028400                 ADD 1 TO W-LOANS-BOOKED
028500             ELSE
028600                 MOVE "INSUFFICIENT CREDIT LIMIT"
028700                     TO W-REJECT-REASON
028800                 PERFORM 2850-REJECT-REQUEST THRU 2850-EXIT
028900         ELSE
029000             MOVE "CUSTOMER NOT ON FILE" TO W-REJECT-REASON
029100             PERFORM 2850-REJECT-REQUEST THRU 2850-EXIT
029200     ELSE
029300         PERFORM 2850-REJECT-REQUEST THRU 2850-EXIT.
029400
029500     PERFORM 9000-READ-NEXT-LOAN-REQUEST THRU 9000-EXIT.
029600 2000-EXIT.
029700     EXIT.
029800*_________________________________________________________________
029900
030000 2100-EDIT-LOAN-REQUEST.
030100*    TWO EDITS ONLY -- TERM MUST BE ONE OF THE FOUR SCHEDULED
030200*    LENGTHS THE SHOP OFFERS, RATE MUST FALL IN THE LENDING
030300*    POLICY'S CURRENT RANGE (SEE THE 04/02/96 CHANGE-LOG ENTRY
030400*    FOR WHERE 0.5000 CAME FROM).
030500
030600*  BUSINESS RULES - LOAN ORIGINATION: term and rate edits.
030700
030800     MOVE "Y" TO W-REQUEST-VALID-SW.
030900
031000     IF LNQ-NUM-INSTALLMENTS NOT EQUAL 6  AND
031100        LNQ-NUM-INSTALLMENTS NOT EQUAL 9  AND
031200        LNQ-NUM-INSTALLMENTS NOT EQUAL 12 AND
031300        LNQ-NUM-INSTALLMENTS NOT EQUAL 24
031400         MOVE "N" TO W-REQUEST-VALID-SW
031500         MOVE "INVALID NUMBER OF INSTALLMENTS" TO W-REJECT-REASON
031600     ELSE
031700         IF LNQ-INTEREST-RATE < 0.1000
031800            OR LNQ-INTEREST-RATE > 0.5000
031900             MOVE "N" TO W-REQUEST-VALID-SW
032000             MOVE "INTEREST RATE OUT OF RANGE"
032100                 TO W-REJECT-REASON.
032200 2100-EXIT.
032300     EXIT.
032400*_________________________________________________________________
032500
032600 2200-READ-CUSTOMER-RECORD.
032700*    KEYED READ, NOT A READ NEXT -- CUSTOMER-FILE IS RANDOM
032800*    ACCESS FOR THIS STEP, LOOKED UP ONE CUSTOMER-ID AT A TIME
032900*    AS EACH REQUEST COMES IN.
033000
033100     MOVE LNQ-CUST-ID TO CUST-ID.
033200     MOVE "Y" TO W-CUSTOMER-FOUND-SW.
033300
033400     READ CUSTOMER-FILE RECORD
033500         INVALID KEY
033600             MOVE "N" TO W-CUSTOMER-FOUND-SW.
033700 2200-EXIT.
033800     EXIT.
033900*_________________________________________________________________
034000
034100 2300-COMPUTE-TOTAL-AMOUNT.
034200*    HANDS THE REQUESTED PRINCIPAL AND RATE OFF TO THE SHOP'S
034300*    COMMON ROUNDING PARAGRAPH LIBRARY (CPPLRN01.CBL) SO BOTH
034400*    THIS STEP AND PAYMENT-POSTING FIGURE TOTAL-AMOUNT THE
034500*    IDENTICAL HALF-UP WAY.
034600
034700*  BUSINESS RULES: TOTAL-AMOUNT = AMOUNT * (1 + RATE), HALF-UP.
034800
034900     MOVE LNQ-AMOUNT       TO RN-PRINCIPAL-AMOUNT.
035000     MOVE LNQ-INTEREST-RATE TO RN-INTEREST-RATE.
035100
035200     PERFORM 6000-COMPUTE-TOTAL-AMOUNT THRU 6000-EXIT.
035300 2300-EXIT.
035400     EXIT.
035500*_________________________________________________________________
035600
035700 2400-CHECK-AVAILABLE-CREDIT.
035800*    REJECTS BEFORE ANYTHING IS WRITTEN IF THE WHOLE TOTAL-
035900*    AMOUNT WOULD NOT FIT UNDER THE CUSTOMER'S REMAINING LIMIT
036000*    -- PARTIAL APPROVAL IS NOT SOMETHING THIS SHOP DOES.
036100
036200*  BUSINESS RULES: AVAILABLE-CREDIT = LIMIT - USED; reject if
036300*  AVAILABLE-CREDIT < TOTAL-AMOUNT.
036400
036500     COMPUTE W-AVAILABLE-CREDIT =
036600         CUST-CREDIT-LIMIT - CUST-USED-CREDIT-LIMIT.
036700
036800     IF W-AVAILABLE-CREDIT >= RN-TOTAL-AMOUNT
036900         MOVE "Y" TO W-CREDIT-SUFFICIENT-SW
037000     ELSE
037100         MOVE "N" TO W-CREDIT-SUFFICIENT-SW.
037200 2400-EXIT.
037300     EXIT.
037400*_________________________________________________________________
037500
037600 2500-ASSIGN-LOAN-NUMBER.
037700*    ALSO STAMPS CTL-LAST-ORIGIN-RUN-DATE (LN-241) WHILE THE
037800*    CONTROL RECORD IS ALREADY LOCKED FOR THE REWRITE -- NO
037900*    SENSE TAKING A SECOND PASS AT THE SAME RECORD JUST TO SET
038000*    ONE MORE FIELD.
038100
038200*  CONTROL-FILE holds the next-available loan id and the next-
038300*  available installment id, same one-record-keyed-by-a-constant
038400*  idiom the old control-file-maintenance program used for the
038500*  last voucher number.  This READ/REWRITE reserves this loan's
038600*  id plus the whole block of installment ids it will need, in
038700*  one pass, so the run does not hit CONTROL-FILE once per
038800*  installment.
038900
039000     MOVE 1 TO CTL-KEY.
039100     READ CONTROL-FILE RECORD
039200         INVALID KEY
039300             DISPLAY "*** CONTROL-FILE NOT FOUND -- RUN ABORTED"
039400             MOVE 9 TO RETURN-CODE
039500             STOP RUN.
039600
039700     ADD 1 TO CTL-NEXT-LOAN-ID.
039800     MOVE CTL-NEXT-LOAN-ID TO W-NEW-LOAN-ID.
039900
040000     MOVE CTL-NEXT-INSTALLMENT-ID TO W-NEW-INSTALLMENT-ID.
040100     ADD LNQ-NUM-INSTALLMENTS TO CTL-NEXT-INSTALLMENT-ID.
040200
040300*    STAMP TODAY'S DATE AS THE LAST ORIGINATION RUN-DATE (LN-241)
040400*    -- REUSES 2550'S PIVOT-50 WINDOWING SO THIS DATE AND
040500*    LOAN-CREATE-DATE BELOW ARE FIGURED THE SAME WAY.
040600     PERFORM 2550-GET-TODAYS-DATE THRU 2550-EXIT.
040700     MOVE LOAN-CREATE-DATE TO CTL-LAST-ORIGIN-RUN-DATE.
040800
040900     REWRITE CONTROL-RECORD
041000         INVALID KEY
041100             DISPLAY "*** ERROR REWRITING CONTROL-FILE ***"
041200             MOVE 9 TO RETURN-CODE
041300             STOP RUN.
041400 2500-EXIT.
041500     EXIT.
041600*_________________________________________________________________
041700
041800 2550-GET-TODAYS-DATE.
041900*    SHARED BY 2500 (CONTROL-FILE STAMP) AND 2600 (FIRST
042000*    INSTALLMENT DUE-DATE BASE) SO BOTH DATES AGREE EVEN IF
042100*    THE RUN CROSSES MIDNIGHT BETWEEN THE TWO CALLS -- WHICH ON
042200*    THE OVERNIGHT CYCLE HAS HAPPENED.
042300
042400*  ACCEPT FROM DATE returns YYMMDD (2-digit year); window it
042500*  into LOAN-CREATE-DATE's CCYYMMDD the same pivot-50 way the
042600*  Y2K review signed off on.
042700
042800     ACCEPT W-SYSTEM-DATE-YYMMDD FROM DATE.
042900
043000     IF W-SYSTEM-DATE-YY < 50
043100         MOVE 20 TO W-CENTURY-PREFIX
043200     ELSE
043300         MOVE 19 TO W-CENTURY-PREFIX.
043400
043500     COMPUTE LOAN-CREATE-CCYY =
043600         (W-CENTURY-PREFIX * 100) + W-SYSTEM-DATE-YY.
043700     MOVE W-SYSTEM-DATE-MM TO LOAN-CREATE-MM.
043800     MOVE W-SYSTEM-DATE-DD TO LOAN-CREATE-DD.
043900 2550-EXIT.
044000     EXIT.
044100*_________________________________________________________________
044200
044300 2600-BUILD-INSTALLMENT-SCHEDULE.
044400*    FIGURES THE PER-INSTALLMENT AMOUNT ONCE, THEN WALKS A
044500*    GO-TO LOOP BUILDING ONE INSTALLMENT RECORD PER PASS --
044600*    THE OLD-STYLE PERFORM-WITH-GO-TO-BACK IDIOM THIS SHOP
044700*    USED BEFORE PERFORM VARYING CAUGHT ON HERE.
044800
044900*  BUSINESS RULES: first installment due date is the 1st of
045000*  the month following origination; each later installment
045100*  falls on the 1st of the next successive month; every
045200*  installment carries the identical INSTALLMENT-AMOUNT.
045300
045400     MOVE LNQ-NUM-INSTALLMENTS TO RN-NUM-INSTALLMENTS.
045500     PERFORM 6100-COMPUTE-INSTALLMENT-AMOUNT THRU 6100-EXIT.
045600
045700     PERFORM 2550-GET-TODAYS-DATE THRU 2550-EXIT.
045800
045900     MOVE LOAN-CREATE-DATE TO WD-DATE-CCYYMMDD.
046000     PERFORM 5300-CALC-FIRST-OF-NEXT-MONTH THRU 5300-EXIT.
046100
046200     MOVE ZERO TO W-INSTALLMENT-SUB.
046300     MOVE ZERO TO W-INSTALLMENTS-BUILT.
046400 2600-BUILD-ONE.
046500     IF W-INSTALLMENT-SUB < LNQ-NUM-INSTALLMENTS
046600         ADD 1 TO W-INSTALLMENT-SUB
046700         PERFORM 2650-BUILD-ONE-INSTALLMENT THRU 2650-EXIT
046800         ADD 1 TO W-INSTALLMENTS-BUILT
046900         GO TO 2600-BUILD-ONE.
047000 2600-EXIT.
047100     EXIT.
047200*_________________________________________________________________
047300
047400 2650-BUILD-ONE-INSTALLMENT.
047500*    ONE INSTALLMENT RECORD PER CALL; ADVANCES THE DUE-DATE
047600*    CARRY TO THE FIRST OF THE FOLLOWING MONTH BEFORE RETURNING
047700*    SO THE NEXT CALL PICKS UP WHERE THIS ONE LEFT OFF.
047800
047900     MOVE W-NEW-INSTALLMENT-ID TO INST-ID.
048000     ADD 1 TO W-NEW-INSTALLMENT-ID.
048100
048200     MOVE W-NEW-LOAN-ID  TO INST-LOAN-ID.
048300     MOVE W-INSTALLMENT-SUB TO INST-SEQ-NO.
048400     MOVE RN-INSTALLMENT-AMOUNT TO INST-AMOUNT.
048500     MOVE ZERO TO INST-PAID-AMOUNT.
048600     MOVE WD-RESULT-DATE TO INST-DUE-DATE.
048700     MOVE ZERO TO INST-PAYMENT-DATE.
048800     MOVE "N" TO INST-IS-PAID.
048900
049000     WRITE INSTALLMENT-RECORD
049100         INVALID KEY
049200             DISPLAY "*** ERROR WRITING INSTALLMENT RECORD ***"
049300             MOVE 9 TO RETURN-CODE
049400             STOP RUN.
049500
049600*  Advance the due-date carry for the next installment in the
049700*  schedule.
049800     MOVE WD-RESULT-DATE TO WD-DATE-CCYYMMDD.
049900     PERFORM 5300-CALC-FIRST-OF-NEXT-MONTH THRU 5300-EXIT.
050000 2650-EXIT.
050100     EXIT.
050200*_________________________________________________________________
050300
050400 2700-UPDATE-CUSTOMER-CREDIT.
050500*    THE ONLY PLACE USED-CREDIT-LIMIT GOES UP ON ORIGINATION --
050600*    PAYMENT-POSTING IS THE ONLY PLACE IT COMES BACK DOWN.
050700
050800*  BUSINESS RULES: USED-CREDIT-LIMIT increases by TOTAL-AMOUNT
050900*  on origination.
051000
051100     ADD RN-TOTAL-AMOUNT TO CUST-USED-CREDIT-LIMIT.
051200
051300     REWRITE CUSTOMER-RECORD
051400         INVALID KEY
051500             DISPLAY "*** ERROR REWRITING CUSTOMER RECORD ***"
051600             MOVE 9 TO RETURN-CODE
051700             STOP RUN.
051800 2700-EXIT.
051900     EXIT.
052000*_________________________________________________________________
052100
052200 2800-WRITE-LOAN-AND-INSTALLMENTS.
052300*    NAME IS HISTORICAL -- INSTALLMENTS ARE ALREADY ON FILE BY
052400*    THE TIME THIS PARAGRAPH RUNS; IT WRITES ONLY THE OWNING
052500*    LOAN RECORD NOW THAT THE LOAN-ID AND SCHEDULE ARE BOTH
052600*    SETTLED.
052700
052800*  The installment records were already written by
052900*  2650-BUILD-ONE-INSTALLMENT as the schedule was built; this
053000*  paragraph writes the one owning LOAN record.
053100
053200     MOVE W-NEW-LOAN-ID       TO LOAN-ID.
053300     MOVE LNQ-CUST-ID          TO LOAN-CUST-ID.
053400     MOVE LNQ-AMOUNT           TO LOAN-AMOUNT.
053500     MOVE LNQ-NUM-INSTALLMENTS TO LOAN-NUM-INSTALLMENTS.
053600     MOVE LNQ-INTEREST-RATE    TO LOAN-INTEREST-RATE.
053700     MOVE "N"                  TO LOAN-IS-PAID.
053800     MOVE LOAN-CREATE-DATE     TO LOAN-LAST-ACTIVITY-DATE.
053900*    LN-241: BRANCH/OFFICER/PRODUCT FIELDS ARE NOT YET CARRIED ON
054000*    LOAN-REQUEST-RECORD -- ZEROED/SPACED OUT UNTIL THE BRANCH
054100*    PLATFORM FEED SUPPLIES THEM ON THE REQUEST.
054200     MOVE ZERO                 TO LOAN-BRANCH-CODE
054300                                  LOAN-OFFICER-ID
054400                                  LOAN-STATEMENT-CYCLE-CD.
054500     MOVE SPACES               TO LOAN-PRODUCT-CODE
054600                                  LOAN-APPLICATION-SOURCE
054700                                  LOAN-MAINT-USER-ID.
054800
054900     WRITE LOAN-RECORD
055000         INVALID KEY
055100             DISPLAY "*** ERROR WRITING LOAN RECORD ***"
055200             MOVE 9 TO RETURN-CODE
055300             STOP RUN.
055400 2800-EXIT.
055500     EXIT.
055600*_________________________________________________________________
055700
055800 2850-REJECT-REQUEST.
055900*    COMMON TAIL FOR ALL FOUR REJECT PATHS IN 2000 -- BUMPS
056000*    THE REJECT COUNT AND DISPLAYS THE REASON ALREADY LEFT IN
056100*    W-REJECT-REASON BY WHICHEVER GATE FAILED.
056200
056300     ADD 1 TO W-LOANS-REJECTED.
056400     MOVE LNQ-CUST-ID TO RJT-CUST-ID.
056500     MOVE W-REJECT-REASON TO RJT-REASON.
056600     DISPLAY W-REJECT-LINE.
056700 2850-EXIT.
056800     EXIT.
056900*_________________________________________________________________
057000
057100 2900-WRITE-LOAN-RESPONSE.
057200*    OPERATOR-VISIBLE CONFIRMATION ONLY -- NO PRINTED REPORT
057300*    IS CALLED FOR ON THIS STEP; THE MORNING LISTING STEP
057400*    COVERS THE PRINTED RECORD OF WHAT WAS BOOKED.
057500
057600*  BATCH FLOW step 8 -- operator-visible loan response; no
057700*  columnar report is required by the spec for this step.
057800
057900     MOVE W-NEW-LOAN-ID       TO RSP-LOAN-ID.
058000     MOVE LNQ-CUST-ID          TO RSP-CUST-ID.
058100     MOVE RN-TOTAL-AMOUNT      TO RSP-TOTAL-AMOUNT.
058200     MOVE LNQ-NUM-INSTALLMENTS TO RSP-NUM-INSTALLMENTS.
058300     MOVE ZERO                 TO RSP-PAID-COUNT.
058400     MOVE LNQ-NUM-INSTALLMENTS TO RSP-REMAINING-COUNT.
058500
058600     DISPLAY W-RESPONSE-LINE.
058700 2900-EXIT.
058800     EXIT.
058900*_________________________________________________________________
059000
059100 9000-READ-NEXT-LOAN-REQUEST.
059200*    THE READ-AHEAD PARAGRAPH -- CALLED ONCE TO PRIME THE LOOP
059300*    AND AGAIN AT THE BOTTOM OF EVERY PASS THROUGH 2000.
059400
059500     READ LOAN-REQUEST-FILE
059600         AT END
059700             MOVE "Y" TO W-END-OF-FILE-SW.
059800 9000-EXIT.
059900     EXIT.
060000*_________________________________________________________________
060100
060200 COPY "CPPLDT01.CBL".
060300 COPY "CPPLRN01.CBL".
060400*_________________________________________________________________
