000100* CPFDIN01.CBL -- FD and record layout for the INSTALLMENT-FILE.
000200* INST-ALT-KEY (loan id + due date) gives ascending due-date
000300* order within a loan without a separate SORT step -- the
000400* listing report and payment posting both START on LOAN-ID low
000500* value and READ NEXT to walk a loan's installments oldest first.
000600* WIDENED 04/09/01 (LN-241) -- ADDED THE PER-INSTALLMENT
000700* PAYMENT-TYPE AND DAYS-LATE/EARLY FIELDS THAT payment-posting
000800* WAS COMPUTING BUT NOT SAVING, PLUS MAINTENANCE STAMPS FOR
000900* THE BRANCH PLATFORM FEED.
001000     FD  INSTALLMENT-FILE
001100         LABEL RECORDS ARE STANDARD
001200         VALUE OF FILE-ID IS "INSTMAST"
001300         DATA RECORD IS INSTALLMENT-RECORD.
001400     01  INSTALLMENT-RECORD.
001500*        INSTALLMENT-FILE'S PRIMARY KEY -- ASSIGNED OUT OF
001600*        CONTROL-FILE'S NEXT-INSTALLMENT-ID BLOCK.
001700         05  INST-ID                   PIC 9(9).
001800*        LOAN-ID + DUE-DATE, ASCENDING -- GIVES OLDEST-
001900*        DUE-FIRST ORDER WITHIN A LOAN FOR BOTH PAYMENT
002000*        POSTING AND THE LISTING REPORT.
002100         05  INST-ALT-KEY.
002200             10  INST-LOAN-ID          PIC 9(9).
002300             10  INST-DUE-DATE         PIC 9(8).
002400             10  INST-DUE-DATE-R REDEFINES INST-DUE-DATE.
002500                 15  INST-DUE-CCYY     PIC 9(4).
002600                 15  INST-DUE-MM       PIC 9(2).
002700                 15  INST-DUE-DD       PIC 9(2).
002800*        1 THROUGH LOAN-NUM-INSTALLMENTS, ASSIGNED AT
002900*        ORIGINATION -- NOT RECOMPUTED BY THE LISTING
003000*        REPORT, WHICH NUMBERS ITS OWN PRINT COLUMN FRESH.
003100         05  INST-SEQ-NO               PIC 9(2).
003200*        SCHEDULED PAYMENT -- IDENTICAL ON EVERY
003300*        INSTALLMENT OF A GIVEN LOAN.
003400         05  INST-AMOUNT               PIC S9(13)V99 COMP-3.
003500*        CASH ACTUALLY APPLIED -- MAY DIFFER FROM INST-
003600*        AMOUNT BY THE DISCOUNT OR PENALTY FIGURED AT
003700*        PAYMENT TIME.
003800         05  INST-PAID-AMOUNT          PIC S9(13)V99 COMP-3.
003900*        ZERO UNTIL PAID -- SET TO TODAY'S DATE BY
004000*        payment-posting.
004100         05  INST-PAYMENT-DATE         PIC 9(8).
004200*        "Y"/"N" -- DRIVES THE PAYABLE/UNPAID SELECTION
004300*        IN BOTH BATCH STEPS THAT WALK THIS FILE.
004400         05  INST-IS-PAID              PIC X(1).
004500             88  INSTALLMENT-PAID      VALUE "Y".
004600             88  INSTALLMENT-UNPAID    VALUE "N".
004700*        "DISCOUNT", "PENALTY" OR "EXACT", AS FIGURED BY
004800*        CPPLRN01.CBL -- SAVED HERE SINCE LN-241 SO A LATER
004900*        INQUIRY NEED NOT RE-DERIVE IT.
005000         05  INST-PAYMENT-TYPE         PIC X(8).
005100*        SIGNED DAYS FROM DUE-DATE TO PAYMENT-DATE --
005200*        NEGATIVE IS EARLY, POSITIVE IS LATE.
005300         05  INST-DAYS-LATE-EARLY      PIC S9(9) COMP.
005400*        THE DISCOUNT OR PENALTY ITSELF, SIGNED -- ADDED
005500*        TO INST-AMOUNT GIVES INST-PAID-AMOUNT.
005600         05  INST-ADJUSTMENT-AMOUNT    PIC S9(13)V99 COMP-3.
005700*        "PAYPOST" ONCE payment-posting HAS TOUCHED THIS
005800*        INSTALLMENT, SPACES BEFORE.
005900         05  INST-MAINT-USER-ID        PIC X(8).
006000*        SAME RUN-DATE AS INST-PAYMENT-DATE ONCE PAID --
006100*        KEPT SEPARATE IN CASE A FUTURE ADJUSTMENT RUN
006200*        TOUCHES A PAID INSTALLMENT WITHOUT CHANGING THE
006300*        PAYMENT DATE ITSELF.
006400         05  INST-LAST-MAINT-DATE      PIC 9(8).
006500         05  FILLER                    PIC X(14).
