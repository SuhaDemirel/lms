000100* CPSLLQ01.CBL -- FILE-CONTROL entry for the LOAN-REQUEST-FILE.
000200* Input to the origination run -- one record per loan to
000300* originate, processed in file order until end of file.
000350* Fixed-length sequential, not LINE SEQUENTIAL -- LNQ-AMOUNT and
000360* LNQ-INTEREST-RATE are packed COMP-3, and LINE SEQUENTIAL's
000370* newline-delimited text organization is not safe for embedded
000380* binary bytes (same reasoning as WORK-FILE in the old
000390* deductibles-report.cob).
000400     SELECT LOAN-REQUEST-FILE ASSIGN TO LOANREQ
000500         ORGANIZATION IS SEQUENTIAL.
