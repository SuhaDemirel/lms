000100* CPFDCU01.CBL -- FD and record layout for the CUSTOMER-FILE.
000200* One record per revolving-credit customer. CUST-CREDIT-LIMIT
000300* and CUST-USED-CREDIT-LIMIT carry the available-credit check
000400* used by loan origination and the credit give-back posted
000500* when a loan is paid off in full.
000600* WIDENED 04/09/01 (LN-241) WITH THE HOME-BRANCH, OFFICER AND
000700* MAILING FIELDS THE BRANCH PLATFORM FEED CARRIES FOR EVERY
000800* CUSTOMER -- THIS BATCH CYCLE DOES NOT READ OR MAINTAIN THEM,
000900* THEY ARE CARRIED SO THE MASTER STAYS IN STEP WITH THE
001000* PLATFORM'S OWN CUSTOMER FILE.
001100     FD  CUSTOMER-FILE
001200         LABEL RECORDS ARE STANDARD
001300         VALUE OF FILE-ID IS "CUSTMAST"
001400         DATA RECORD IS CUSTOMER-RECORD.
001500     01  CUSTOMER-RECORD.
001600*        CUSTOMER-FILE'S KEY -- MATCHES THE CUST-ID CARRIED
001700*        ON EVERY LOAN-REQUEST AND LOAN RECORD.
001800         05  CUST-ID                   PIC 9(9).
001900*        SPLIT FIRST/LAST NAME -- THE REDEFINES BELOW GIVES
002000*        THE COMBINED 60-BYTE FORM FOR PRINT USE.
002100         05  CUST-NAME-BLOCK.
002200             10  CUST-NAME             PIC X(30).
002300             10  CUST-SURNAME          PIC X(30).
002400         05  CUST-NAME-BLOCK-R REDEFINES CUST-NAME-BLOCK.
002500             10  CUST-FULL-NAME        PIC X(60).
002600*        TOTAL REVOLVING LINE APPROVED FOR THIS CUSTOMER --
002700*        NEVER CHANGED BY THIS BATCH CYCLE.
002800         05  CUST-CREDIT-LIMIT         PIC S9(13)V99 COMP-3.
002900*        SUM OF TOTAL-AMOUNT ON EVERY OUTSTANDING LOAN --
003000*        DEBITED AT ORIGINATION, CREDITED BACK AT PAYOFF.
003100         05  CUST-USED-CREDIT-LIMIT    PIC S9(13)V99 COMP-3.
003200*        "A"CTIVE OR "C"LOSED -- NOT TESTED BY THIS BATCH
003300*        CYCLE; CARRIED FOR THE PLATFORM'S OWN USE.
003400         05  CUST-STATUS               PIC X(1).
003500             88  CUST-STATUS-ACTIVE    VALUE "A".
003600             88  CUST-STATUS-CLOSED    VALUE "C".
003700*        LAST DATE ANY FIELD ON THIS RECORD WAS TOUCHED --
003800*        NOT UPDATED BY THE CREDIT-LIMIT DEBIT/CREDIT,
003900*        WHICH ARE CONSIDERED SYSTEM-GENERATED, NOT
004000*        MAINTENANCE.
004100         05  CUST-LAST-MAINT-DATE      PIC 9(8).
004200*        HOME BRANCH -- PLATFORM FIELD, NOT READ HERE.
004300         05  CUST-BRANCH-CODE          PIC 9(4).
004400*        ASSIGNED LOAN OFFICER -- PLATFORM FIELD, NOT READ
004500*        HERE.
004600         05  CUST-OFFICER-ID           PIC 9(6).
004700*        MAILING ADDRESS BLOCK -- PLATFORM FIELDS, NOT READ
004800*        OR PRINTED BY ANY PROGRAM IN THIS CYCLE.
004900         05  CUST-ADDRESS-LINE-1       PIC X(30).
005000         05  CUST-ADDRESS-LINE-2       PIC X(30).
005100         05  CUST-CITY                 PIC X(20).
005200         05  CUST-STATE-CODE           PIC X(2).
005300         05  CUST-ZIP-CODE             PIC 9(9).
005400*        PLATFORM FIELD -- NOT READ HERE.
005500         05  CUST-PHONE-NUMBER         PIC 9(10).
005600*        PLATFORM FIELD -- NOT READ HERE.
005700         05  CUST-DATE-ACCOUNT-OPENED  PIC 9(8).
005800*        WHICH OF THE MONTH'S STATEMENT RUNS THIS CUSTOMER
005900*        FALLS INTO -- PLATFORM FIELD, NOT READ HERE.
006000         05  CUST-STATEMENT-CYCLE-CD   PIC 9(2).
006100*        ID OF WHOEVER LAST MAINTAINED THIS RECORD --
006200*        PLATFORM FIELD, NOT SET BY THIS BATCH CYCLE.
006300         05  CUST-MAINT-USER-ID        PIC X(8).
006400         05  FILLER                    PIC X(25).
