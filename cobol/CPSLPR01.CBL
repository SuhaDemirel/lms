000100* CPSLPR01.CBL -- FILE-CONTROL entry for the PAYMENT-RESULT-FILE.
000200* Output of the posting run -- one header record per payment
000300* request processed, followed by one detail record per
000400* installment satisfied on that request (PYR-RECORD-TYPE tells
000500* them apart on a later read-back).
000550* Fixed-length sequential, not LINE SEQUENTIAL -- RES-TOTAL-SPENT,
000560* DET-PAID-AMOUNT and the other COMP-3 amounts in this record are
000570* packed binary; LINE SEQUENTIAL's newline-delimited text
000580* organization is not safe for an embedded 0x0A byte.
000600     SELECT PAYMENT-RESULT-FILE ASSIGN TO PAYRSLT
000700         ORGANIZATION IS SEQUENTIAL.
