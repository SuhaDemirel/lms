000100* CPFDPR01.CBL -- FD/record layout for the PAYMENT-RESULT-FILE.
000200* PYR-DETAIL-DATA redefines PYR-HEADER-DATA -- same slot on the
000300* wire, two shapes, told apart by PYR-RECORD-TYPE ("H"/"D").
000400     FD  PAYMENT-RESULT-FILE
000500         LABEL RECORDS ARE OMITTED
000600         DATA RECORD IS PAYMENT-RESULT-RECORD.
000700     01  PAYMENT-RESULT-RECORD.
000800*        TELLS A READER WHICH OF THE TWO REDEFINES BELOW
000900*        APPLIES TO THIS RECORD.
001000         05  PYR-RECORD-TYPE           PIC X(1).
001100             88  PYR-IS-HEADER         VALUE "H".
001200             88  PYR-IS-DETAIL         VALUE "D".
001300         05  PYR-HEADER-DATA.
001400*        ECHOES PAY-LOAN-ID FROM THE REQUEST THIS HEADER
001500*        SUMMARIZES.
001600             10  RES-LOAN-ID               PIC 9(9).
001700*        HOW MANY INSTALLMENTS THIS PAYMENT COVERED.
001800             10  RES-INSTALLMENTS-PAID     PIC 9(4).
001900*        CASH ACTUALLY APPLIED -- MAY BE LESS THAN PAY-
002000*        AMOUNT IF THE LAST INSTALLMENT COULD NOT BE
002100*        COVERED IN FULL.
002200             10  RES-TOTAL-SPENT           PIC S9(13)V99 COMP-3.
002300*        "Y" IF THIS PAYMENT BROUGHT THE LOAN TO ZERO
002400*        BALANCE.
002500             10  RES-LOAN-FULLY-PAID       PIC X(1).
002600*        TOTAL OF WHAT IS STILL UNPAID AFTER THIS
002700*        PAYMENT -- ZERO WHEN RES-LOAN-FULLY-PAID IS
002800*        "Y".
002900             10  RES-REMAINING-LOAN-AMOUNT PIC S9(13)V99 COMP-3.
003000             10  FILLER                    PIC X(20).
003100         05  PYR-DETAIL-DATA REDEFINES PYR-HEADER-DATA.
003200*        WHICH INSTALLMENT THIS DETAIL LINE REPORTS ON.
003300             10  DET-INSTALLMENT-ID        PIC 9(9).
003400*        THE SCHEDULED AMOUNT BEFORE ANY DISCOUNT OR
003500*        PENALTY.
003600             10  DET-ORIGINAL-AMOUNT       PIC S9(13)V99 COMP-3.
003700*        WHAT WAS ACTUALLY APPLIED TO THIS INSTALLMENT.
003800             10  DET-PAID-AMOUNT           PIC S9(13)V99 COMP-3.
003900*        SIGNED ADJUSTMENT -- NEGATIVE IS A DISCOUNT,
004000*        POSITIVE IS A PENALTY.
004100             10  DET-DISCOUNT-OR-PENALTY   PIC S9(13)V99 COMP-3.
004200*        "DISCOUNT", "PENALTY" OR "EXACT", AS CPPLRN01.CBL
004300*        CLASSIFIED IT.
004400             10  DET-PAYMENT-TYPE          PIC X(8).
004500             10  FILLER                    PIC X(9).
