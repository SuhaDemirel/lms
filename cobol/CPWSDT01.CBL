000100* CPWSDT01.CBL -- working storage for date arithmetic, shared by
000200* origination (installment due-date schedule), posting
000300* (days-early/days-late), and the listing report (due-date
000400* ordering display). Descended from the old AP shop's
000500* wsdate.cbl keyboard-date-validation work area -- the
000600* CCYY/MM/DD redefines-of-an-8-digit-date trick and the
000700* leap-year check survive, the keyboard-prompt fields do not.
000800     01  WD-DATE-CCYYMMDD              PIC 9(8).
000900     01  WD-DATE-CCYYMMDD-R REDEFINES WD-DATE-CCYYMMDD.
001000         05  WD-DATE-CCYY              PIC 9(4).
001100         05  WD-DATE-MM                PIC 9(2).
001200         05  WD-DATE-DD                PIC 9(2).
001300
001400*    OUTPUT DATE FROM WHICHEVER CPPLDT01.CBL PARAGRAPH
001500*    JUST RAN -- CALLER MOVES OUT RIGHT AFTER.
001600     01  WD-RESULT-DATE                PIC 9(8).
001700     01  WD-RESULT-DATE-R REDEFINES WD-RESULT-DATE.
001800         05  WD-RESULT-CCYY            PIC 9(4).
001900         05  WD-RESULT-MM              PIC 9(2).
002000         05  WD-RESULT-DD              PIC 9(2).
002100
002200* ---------- cumulative days before the 1st of each month,
002300*            non-leap year -- loaded via REDEFINES of literal
002400*            FILLERs, same trick the shop used for GDTV-MATRIX.
002500     01  WD-CUM-DAYS-VALUES.
002600         05  FILLER                    PIC 9(3) VALUE 000.
002700         05  FILLER                    PIC 9(3) VALUE 031.
002800         05  FILLER                    PIC 9(3) VALUE 059.
002900         05  FILLER                    PIC 9(3) VALUE 090.
003000         05  FILLER                    PIC 9(3) VALUE 120.
003100         05  FILLER                    PIC 9(3) VALUE 151.
003200         05  FILLER                    PIC 9(3) VALUE 181.
003300         05  FILLER                    PIC 9(3) VALUE 212.
003400         05  FILLER                    PIC 9(3) VALUE 243.
003500         05  FILLER                    PIC 9(3) VALUE 273.
003600         05  FILLER                    PIC 9(3) VALUE 304.
003700         05  FILLER                    PIC 9(3) VALUE 334.
003800     01  WD-CUM-DAYS-TABLE REDEFINES WD-CUM-DAYS-VALUES.
003900         05  WD-CUM-DAYS               PIC 9(3) OCCURS 12 TIMES.
004000
004100* ---------- absolute-day-number work fields (proleptic
004200*            Gregorian count from CCYY 1600) used to get a
004300*            signed day count between any two CCYYMMDD dates
004400*            without a table of actual calendar dates.
004500     77  WD-YEAR-OFFSET                PIC S9(7) COMP.
004600*    WD-YEAR-OFFSET DIVIDED BY 4 -- LEAP YEARS SO FAR,
004700*    BEFORE THE CENTURY CORRECTION BELOW.
004800     77  WD-LEAP-QUOTIENT               PIC S9(7) COMP.
004900*    REMAINDER OF THAT DIVISION -- USED ONLY TO TEST
005000*    WHETHER THE CURRENT YEAR ITSELF IS A LEAP YEAR.
005100     77  WD-LEAP-REMAINDER              PIC S9(5) COMP.
005200*    CENTURY-YEAR CORRECTION (NOT DIVISIBLE BY 400 BUT
005300*    DIVISIBLE BY 100 IS NOT A LEAP YEAR).
005400     77  WD-LEAP-ADJUSTMENT             PIC S9(3) COMP.
005500*    ABSOLUTE DAY NUMBER OF THE FIRST DATE IN A DAYS-
005600*    DIFFERENCE CALCULATION.
005700     77  WD-ABS-DAYS-1                  PIC S9(9) COMP.
005800*    ABSOLUTE DAY NUMBER OF THE SECOND DATE.
005900     77  WD-ABS-DAYS-2                  PIC S9(9) COMP.
006000*    WD-ABS-DAYS-2 MINUS WD-ABS-DAYS-1, SIGNED -- THE
006100*    RESULT payment-posting FEEDS TO CPPLRN01.CBL.
006200     77  WD-DAYS-DIFFERENCE             PIC S9(9) COMP.
006300*    HOW MANY TIMES TO ADVANCE BY ONE MONTH -- CALLER
006400*    SETS THIS BEFORE PERFORMING 5400-ADD-N-MONTHS.
006500     77  WD-MONTHS-TO-ADD               PIC S9(3) COMP.
006600*    RUNNING COUNT WITHIN 5400-ADD-N-MONTHS -- NOT
006700*    MEANINGFUL TO THE CALLER.
006800     77  WD-MONTHS-ADDED                PIC S9(3) COMP.
006900
007000*    SET BY THE LEAP-YEAR TEST PARAGRAPH -- CONSULTED
007100*    WHENEVER A FEBRUARY DATE NEEDS ITS MONTH LENGTH.
007200     77  WD-IS-LEAP-YEAR                PIC X(1).
007300         88  WD-LEAP-YEAR                VALUE "Y".
007400         88  WD-NOT-LEAP-YEAR            VALUE "N".
