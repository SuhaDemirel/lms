000100* ===========================================================
000200* PROGRAM:  payment-posting
000300* PURPOSE:  Batch job step -- reads the PAYMENT-REQUEST-FILE,
000400*           applies cash to a loan's oldest unpaid installments
000500*           first, figuring each installment's early-discount
000600*           or late-penalty as of today, and writes one
000700*           PAYMENT-RESULT record (header plus detail lines)
000800*           per payment request processed.
000900* ===========================================================
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. payment-posting.
001200 AUTHOR. D M OSEI.
001300 INSTALLATION. CONSUMER LOAN DIVISION - DATA PROCESSING.
001400 DATE-WRITTEN. 11/08/90.
001500 DATE-COMPILED.
001600 SECURITY.  RESTRICTED - CONSUMER LOAN DIVISION USE ONLY.  THIS
001700     PROGRAM APPLIES CASH AND CREDITS CUSTOMER CREDIT LINES --
001800     CHANGES REQUIRE DIVISION MANAGER SIGN-OFF.
001900*-------------------------------------------------------------
002000* CHANGE LOG
002100*-------------------------------------------------------------
002200*   11/08/90  DMO  ORIGINAL PROGRAM - REPLACES THE TELLER-WINDOW     LN140
002300*                  PAYMENT POSTING WORKSHEET (REQ LN-140).
002400*   03/22/91  DMO  OLDEST-DUE-DATE-FIRST APPLICATION ORDER PER       LN147
002500*                  COLLECTIONS POLICY (LN-147).
002600*   06/14/92  DMO  EARLY-PAYMENT DISCOUNT AND LATE-PAYMENT           LN163
002700*                  PENALTY ADDED -- SHARES THE REQUIRED-AMOUNT
002800*                  ROUTINE WITH NO OTHER PROGRAM YET (LN-163).
002900*   02/11/93  DMO  REQUIRED-AMOUNT ROUTINE MOVED INTO CPPLRN01       LN181
003000*                  SO ORIGINATION'S ROUNDING AND THIS PROGRAM'S
003100*                  ROUNDING CANNOT DRIFT APART (LN-181).
003200*   09/23/94  BKV  PAYABLE WINDOW LIMITED TO 3 MONTHS AHEAD OF       LN204
003300*                  TODAY -- COLLECTIONS DID NOT WANT CUSTOMERS
003400*                  PREPAYING THE WHOLE LOAN IN ONE TELLER VISIT
003500*                  (LN-204).
003600*   07/19/96  BKV  FULL-PAYOFF CREDIT GIVE-BACK NOW USES THE         LN220
003700*                  LOAN'S ORIGINAL AMOUNT TIMES (1 + RATE), NOT
003800*                  THE CASH ACTUALLY COLLECTED -- AUDIT FINDING
003900*                  AP-96-211 (DISCOUNTS/PENALTIES WERE LEAVING
004000*                  THE CREDIT LINE OUT OF BALANCE) (LN-220).
004100*   08/14/98  JQP  YEAR 2000 REVIEW -- ALL DATE FIELDS ALREADY     Y2K0045
004200*                  CCYYMMDD (9(8)); DAYS-DIFFERENCE MATH USES
004300*                  CPPLDT01'S CENTURY-AWARE LEAP-YEAR TEST; NO
004400*                  CHANGE REQUIRED.  SIGNED OFF FOR Y2K
004500*                  CERTIFICATION (Y2K-0045).
004600*   01/11/99  JQP  TRACE SWITCH (UPSI-0) ADDED FOR PRODUCTION        LN234
004700*                  TURNOVER TESTING (LN-234).
004800*   04/09/01  SLR  LOAN/INSTALLMENT MASTERS WIDENED FOR THE NEW      LN241
004900*                  BRANCH PLATFORM FEED -- THE DISCOUNT/PENALTY
005000*                  FIGURING THIS PROGRAM ALREADY COMPUTED IS NOW
005100*                  ALSO SAVED ON THE INSTALLMENT, AND LOAN-LAST-
005200*                  ACTIVITY-DATE IS STAMPED ON EVERY LOAN TOUCHED
005300*                  BY A PAYMENT RUN (LN-241).
005400*-------------------------------------------------------------
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     UPSI-0 ON STATUS IS W-TRACE-SWITCH-ON
006000     UPSI-0 OFF STATUS IS W-TRACE-SWITCH-OFF
006100     CLASS W-ALPHA-CLASS IS "A" THRU "Z".
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400
006500     COPY "CPSLPQ01.CBL".
006600     COPY "CPSLCU01.CBL".
006700     COPY "CPSLLN01.CBL".
006800     COPY "CPSLIN01.CBL".
006900     COPY "CPSLPR01.CBL".
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300
007400     COPY "CPFDPQ01.CBL".
007500     COPY "CPFDCU01.CBL".
007600     COPY "CPFDLN01.CBL".
007700     COPY "CPFDIN01.CBL".
007800     COPY "CPFDPR01.CBL".
007900
008000 WORKING-STORAGE SECTION.
008100
008200     COPY "CPWSDT01.CBL".
008300     COPY "CPWSRN01.CBL".
008400
008500*    SET WHEN THE REQUEST READ PARAGRAPH HITS END OF
008600*    PAYMENT-REQUEST-FILE -- DRIVES THE MAINLINE'S PERFORM UNTIL.
008700     77  W-END-OF-FILE-SW              PIC X.
008800         88  PYQ-END-OF-FILE           VALUE "Y".
008900         88  PYQ-NOT-AT-END-OF-FILE    VALUE "N".
009000
009100*    SET BY THE KEYED READ OF LOAN-FILE IN
009200*    4100-READ-LOAN-RECORD -- "N" MEANS THE REQUEST CITES A
009300*    LOAN-ID NOT ON FILE.
009400     77  W-LOAN-FOUND-SW               PIC X.
009500         88  LOAN-FOUND                VALUE "Y".
009600         88  LOAN-NOT-FOUND            VALUE "N".
009700
009800*    SET THE FIRST TIME 4350 FINDS AN INSTALLMENT IT CANNOT
009900*    PAY IN FULL -- ONCE SET, THE 4300 WALK STOPS CALLING 4350
010000*    BUT KEEPS COUNTING PAYABLE INSTALLMENTS.
010100     77  W-STOP-PAYING-SW              PIC X.
010200         88  STOP-PAYING-LOAN          VALUE "Y".
010300
010400*    END-OF-WALK FLAG FOR THE START/READ-NEXT INSTALLMENT
010500*    LOOPS -- SHARED BY 4300 (PAY) AND 4600 (RE-WALK TO CHECK
010600*    PAYOFF), RESET TO "N" BEFORE EACH.
010700     77  W-INSTALLMENT-WALK-SW         PIC X.
010800         88  INSTALLMENT-WALK-DONE     VALUE "Y".
010900
011000*    UPSI-0 ON CONDITION-NAME -- SET TRUE WHEN THE JCL OVERRIDE
011100*    CARD TURNS THE TRACE SWITCH ON FOR TURNOVER TESTING.
011200     77  W-TRACE-SWITCH-ON             PIC X.
011300*    UPSI-0 OFF CONDITION-NAME -- THE NORMAL PRODUCTION STATE.
011400     77  W-TRACE-SWITCH-OFF            PIC X.
011500
011600*    SHORT TEXT MOVED TO RJT-REASON AND DISPLAYED ON THE
011700*    REJECT LINE -- EVERY REJECT PATH SETS ITS OWN WORDING.
011800     77  W-REJECT-REASON               PIC X(40).
011900
012000*    FIRST DAY OF THE MONTH 3 MONTHS AHEAD OF TODAY -- NO
012100*    INSTALLMENT DUE AFTER THIS DATE MAY BE PAID (LN-204).
012200     77  W-PAYABLE-CUTOFF-DATE         PIC 9(8).
012300
012400*  -------- counters, subscripts and accumulators -- COMP
012500     77  W-REMAINING-CASH              PIC S9(13)V99 COMP-3.
012600*    RUNNING TOTAL OF CASH ACTUALLY APPLIED -- PRINTED ON THE
012700*    RESPONSE LINE AND CARRIED TO THE PAYMENT-RESULT HEADER.
012800     77  W-TOTAL-SPENT                 PIC S9(13)V99 COMP-3.
012900*    TOTAL OF ALL STILL-UNPAID INSTALLMENTS, FIGURED BY THE
013000*    4600 RE-WALK -- NOT THE SAME AS W-REMAINING-CASH ABOVE.
013100     77  W-REMAINING-LOAN-AMOUNT       PIC S9(13)V99 COMP-3.
013200*    BUMPED ONCE PER INSTALLMENT 4350 SUCCEEDS IN PAYING --
013300*    PRINTED ON THE RESPONSE LINE AND THE RESULT HEADER.
013400     77  W-INSTALLMENTS-PAID-COUNT     PIC 9(4) COMP.
013500*    EVERY UNPAID INSTALLMENT WITHIN THE PAYABLE WINDOW,
013600*    WHETHER OR NOT CASH STRETCHED FAR ENOUGH TO PAY IT --
013700*    ZERO HERE IS THE "NO PAYABLE INSTALLMENTS" REJECT.
013800     77  W-PAYABLE-COUNT               PIC 9(4) COMP.
013900*    SET BY 4600'S FULL-LOAN RE-WALK -- ZERO MEANS EVERY
014000*    INSTALLMENT ON THE LOAN IS NOW PAID.
014100     77  W-UNPAID-COUNT                PIC 9(4) COMP.
014200*    HOW MANY ENTRIES OF W-DETAIL-TABLE BELOW ARE IN USE THIS
014300*    REQUEST -- RESET TO ZERO BY 4250 EACH TIME A NEW PAYMENT
014400*    REQUEST STARTS.
014500     77  W-DETAIL-COUNT                PIC 9(4) COMP.
014600*    WALKING SUBSCRIPT USED ONLY BY 4800 TO WRITE THE BUFFERED
014700*    DETAIL LINES BACK OUT IN THE ORDER THEY WERE BUILT.
014800     77  W-DETAIL-SUB                  PIC 9(4) COMP.
014900*    COUNTS EVERY RECORD READ OFF PAYMENT-REQUEST-FILE, POSTED
015000*    OR REJECTED -- PRINTED ON THE END-OF-JOB TOTALS LINE.
015100     77  W-REQUESTS-READ               PIC 9(7) COMP.
015200*    COUNTS REQUESTS THAT APPLIED AT LEAST ONE INSTALLMENT'S
015300*    WORTH OF CASH.
015400     77  W-PAYMENTS-POSTED             PIC 9(7) COMP.
015500*    COUNTS EVERY REQUEST ROUTED THROUGH 4950-REJECT-REQUEST.
015600     77  W-PAYMENTS-REJECTED           PIC 9(7) COMP.
015700
015800*  -------- buffered detail lines -- held until the loan's
015900*  running totals are final, then written after the header.
016000     01  W-DETAIL-TABLE.
016100         05  W-DETAIL-ENTRY OCCURS 24 TIMES
016200                 INDEXED BY W-DETAIL-NDX.
016300             10  W-DET-INST-ID          PIC 9(9).
016400             10  W-DET-ORIG-AMT         PIC S9(13)V99 COMP-3.
016500             10  W-DET-PAID-AMT         PIC S9(13)V99 COMP-3.
016600             10  W-DET-ADJ-AMT          PIC S9(13)V99 COMP-3.
016700             10  W-DET-PAY-TYPE         PIC X(8).
016800
016900*  -------- operator-trace / response display fields
017000     01  W-RESPONSE-LINE.
017100         05  FILLER     PIC X(16) VALUE "PAYMENT POSTED: ".
017200         05  RSP-LOAN-ID                PIC Z(8)9.
017300         05  FILLER     PIC X(16) VALUE "  INSTALLMENTS  ".
017400         05  RSP-INST-PAID              PIC Z9.
017500         05  FILLER     PIC X(14) VALUE "  TOTAL SPENT ".
017600         05  RSP-TOTAL-SPENT            PIC Z(10)9.99-.
017700         05  FILLER     PIC X(12) VALUE "  FULLY PAID".
017800         05  FILLER                     PIC X(1)  VALUE SPACE.
017900         05  RSP-FULLY-PAID             PIC X(1).
018000         05  FILLER     PIC X(12) VALUE "  REMAINING ".
018100         05  RSP-REMAINING-AMT          PIC Z(10)9.99-.
018200
018300     01  W-REJECT-LINE.
018400         05  FILLER     PIC X(19) VALUE "PAYMENT REJECTED: ".
018500         05  RJT-LOAN-ID                PIC Z(8)9.
018600         05  FILLER     PIC X(10) VALUE "  REASON: ".
018700         05  RJT-REASON                 PIC X(40).
018800
018900     01  W-TOTALS-LINE.
019000         05  FILLER                     PIC X(24) VALUE
019100             "PAYMENT POSTING TOTALS ".
019200         05  FILLER                     PIC X(18) VALUE
019300             "  REQUESTS READ   ".
019400         05  TOT-REQUESTS-READ          PIC ZZZ,ZZ9.
019500         05  FILLER                     PIC X(18) VALUE
019600             "  PAYMENTS POSTED ".
019700         05  TOT-PAYMENTS-POSTED        PIC ZZZ,ZZ9.
019800         05  FILLER                     PIC X(18) VALUE
019900             "  PAYMENTS REJECT ".
020000         05  TOT-PAYMENTS-REJECTED      PIC ZZZ,ZZ9.
020100*_________________________________________________________________
020200
020300 PROCEDURE DIVISION.
020400
020500 1000-MAINLINE.
020600*    SAME OPEN/READ-UNTIL-EOF/CLOSE SHAPE AS LOAN-ORIGINATION --
020700*    ONE RECORD READ AHEAD AT ALL TIMES, PRIMED BY THE LAST
020800*    PERFORM IN 1100-INITIALIZE.
020900
021000     PERFORM 1100-INITIALIZE THRU 1100-EXIT.
021100
021200     PERFORM 4000-PROCESS-ONE-PAYMENT THRU 4000-EXIT
021300         UNTIL PYQ-END-OF-FILE.
021400
021500     PERFORM 1200-TERMINATE THRU 1200-EXIT.
021600
021700     STOP RUN.
021800 1000-EXIT.
021900     EXIT.
022000*_________________________________________________________________
022100
022200 1100-INITIALIZE.
022300*    PAYMENT-RESULT-FILE IS OPENED OUTPUT, NOT I-O -- THIS STEP
022400*    NEVER REWRITES A RESULT RECORD ONCE WRITTEN, ONE FRESH
022500*    FILE PER RUN.
022600
022700     OPEN INPUT  PAYMENT-REQUEST-FILE.
022800     OPEN I-O    CUSTOMER-FILE.
022900     OPEN I-O    LOAN-FILE.
023000     OPEN I-O    INSTALLMENT-FILE.
023100     OPEN OUTPUT PAYMENT-RESULT-FILE.
023200
023300     MOVE "N" TO W-END-OF-FILE-SW.
023400     MOVE ZERO TO W-REQUESTS-READ.
023500     MOVE ZERO TO W-PAYMENTS-POSTED.
023600     MOVE ZERO TO W-PAYMENTS-REJECTED.
023700
023800     IF W-TRACE-SWITCH-ON
023900         DISPLAY "PAYMENT-POSTING: TRACE SWITCH IS ON".
024000
024100     PERFORM 9000-READ-NEXT-PAYMENT-REQUEST THRU 9000-EXIT.
024200 1100-EXIT.
024300     EXIT.
024400*_________________________________________________________________
024500
024600 1200-TERMINATE.
024700*    ONE DISPLAY OF THE TOTALS LINE, THEN CLOSE EVERYTHING
024800*    1100-INITIALIZE OPENED, IN THE SAME ORDER.
024900
025000     MOVE W-REQUESTS-READ     TO TOT-REQUESTS-READ.
025100     MOVE W-PAYMENTS-POSTED   TO TOT-PAYMENTS-POSTED.
025200     MOVE W-PAYMENTS-REJECTED TO TOT-PAYMENTS-REJECTED.
025300     DISPLAY W-TOTALS-LINE.
025400
025500     CLOSE PAYMENT-REQUEST-FILE.
025600     CLOSE CUSTOMER-FILE.
025700     CLOSE LOAN-FILE.
025800     CLOSE INSTALLMENT-FILE.
025900     CLOSE PAYMENT-RESULT-FILE.
026000 1200-EXIT.
026100     EXIT.
026200*_________________________________________________________________
026300
026400 4000-PROCESS-ONE-PAYMENT.
026500*    THE NINE-STEP BATCH FLOW FOR A SINGLE PAYMENT REQUEST --
026600*    LOOK UP THE LOAN, REJECT IF NOT FOUND OR ALREADY FULLY
026700*    PAID, OTHERWISE FIGURE THE PAYABLE WINDOW, WALK AND APPLY
026800*    CASH OLDEST-DUE-FIRST, CHECK FOR A FRESH PAYOFF, REWRITE
026900*    THE LOAN AND WRITE THE RESULT RECORD.
027000
027100     ADD 1 TO W-REQUESTS-READ.
027200
027300     PERFORM 4100-READ-LOAN-RECORD THRU 4100-EXIT.
027400
027500     IF LOAN-NOT-FOUND
027600         MOVE "LOAN NOT ON FILE" TO W-REJECT-REASON
027700         PERFORM 4950-REJECT-REQUEST THRU 4950-EXIT
027800     ELSE
027900         IF LOAN-FULLY-PAID
028000             MOVE "LOAN ALREADY FULLY PAID" TO W-REJECT-REASON
028100             PERFORM 4950-REJECT-REQUEST THRU 4950-EXIT
028200         ELSE
028300             PERFORM 4200-COMPUTE-PAYABLE-CUTOFF THRU 4200-EXIT
028400             PERFORM 4250-RESET-PAYMENT-WORK-AREAS THRU 4250-EXIT
028500             PERFORM 4300-SELECT-AND-APPLY-PAYMENTS THRU 4300-EXIT
028600             IF W-PAYABLE-COUNT EQUAL ZERO
028700                 MOVE "NO PAYABLE INSTALLMENTS"
028800                     TO W-REJECT-REASON
028900                 PERFORM 4950-REJECT-REQUEST THRU 4950-EXIT
029000             ELSE
029100                 PERFORM 4600-CHECK-LOAN-FULLY-PAID THRU 4600-EXIT
029200                 PERFORM 4700-REWRITE-LOAN-RECORD THRU 4700-EXIT
029300                 PERFORM 4800-WRITE-PAYMENT-RESULT THRU 4800-EXIT
029400                 ADD 1 TO W-PAYMENTS-POSTED.
029500
029600     PERFORM 9000-READ-NEXT-PAYMENT-REQUEST THRU 9000-EXIT.
029700 4000-EXIT.
029800     EXIT.
029900*_________________________________________________________________
030000
030100 4100-READ-LOAN-RECORD.
030200*    KEYED READ -- LOAN-FILE IS RANDOM ACCESS FOR THIS STEP,
030300*    LOOKED UP ONE LOAN-ID AT A TIME AS EACH REQUEST COMES IN.
030400
030500     MOVE PAY-LOAN-ID TO LOAN-ID.
030600     MOVE "Y" TO W-LOAN-FOUND-SW.
030700
030800     READ LOAN-FILE RECORD
030900         INVALID KEY
031000             MOVE "N" TO W-LOAN-FOUND-SW.
031100 4100-EXIT.
031200     EXIT.
031300*_________________________________________________________________
031400
031500 4200-COMPUTE-PAYABLE-CUTOFF.
031600*    FIGURED FRESH EVERY REQUEST FROM TODAY'S DATE, NOT CARRIED
031700*    ON ANY MASTER RECORD -- THE WINDOW MOVES WITH THE CALENDAR.
031800
031900*  BUSINESS RULES: PAYABLE WINDOW -- first day of the month
032000*  that is 3 months after today.  5400-ADD-N-MONTHS walks
032100*  first-of-next-month 3 times from today's date.
032200
032300     MOVE PAY-TODAY-DATE TO WD-DATE-CCYYMMDD.
032400     MOVE 3 TO WD-MONTHS-TO-ADD.
032500
032600     PERFORM 5400-ADD-N-MONTHS THRU 5400-EXIT.
032700
032800     MOVE WD-RESULT-DATE TO W-PAYABLE-CUTOFF-DATE.
032900 4200-EXIT.
033000     EXIT.
033100*_________________________________________________________________
033200
033300 4250-RESET-PAYMENT-WORK-AREAS.
033400*    ZEROES EVERY ACCUMULATOR THIS REQUEST WILL BUILD UP --
033500*    MUST RUN BEFORE 4300 OR A PRIOR REQUEST'S TOTALS WOULD
033600*    BLEED INTO THIS ONE.
033700
033800     MOVE PAY-AMOUNT TO W-REMAINING-CASH.
033900     MOVE ZERO TO W-TOTAL-SPENT.
034000     MOVE ZERO TO W-INSTALLMENTS-PAID-COUNT.
034100     MOVE ZERO TO W-PAYABLE-COUNT.
034200     MOVE ZERO TO W-DETAIL-COUNT.
034300     MOVE "N" TO W-STOP-PAYING-SW.
034400 4250-EXIT.
034500     EXIT.
034600*_________________________________________________________________
034700
034800 4300-SELECT-AND-APPLY-PAYMENTS.
034900*    START POSITIONS THE FILE AT THE FIRST INSTALLMENT FOR
035000*    THIS LOAN-ID (DUE-DATE ZEROED MAKES THE ALTERNATE KEY THE
035100*    LOWEST POSSIBLE FOR THAT LOAN); THE WALK THEN READS
035200*    FORWARD UNTIL A DIFFERENT LOAN-ID TURNS UP OR EOF.
035300
035400*  BATCH FLOW steps 3-5 -- walk this loan's installments in
035500*  ascending due-date order via the alternate key (LOAN-ID +
035600*  DUE-DATE), counting every payable one and, while cash
035700*  remains and no installment has yet been unaffordable, paying
035800*  it.
035900
036000     MOVE PAY-LOAN-ID TO INST-LOAN-ID.
036100     MOVE ZERO        TO INST-DUE-DATE.
036200
036300     MOVE "N" TO W-INSTALLMENT-WALK-SW.
036400
036500     START INSTALLMENT-FILE KEY IS NOT LESS THAN INST-ALT-KEY
036600         INVALID KEY
036700             SET INSTALLMENT-WALK-DONE TO TRUE.
036800
036900 4300-WALK-NEXT.
037000     IF NOT INSTALLMENT-WALK-DONE
037100         READ INSTALLMENT-FILE NEXT RECORD
037200             AT END
037300                 SET INSTALLMENT-WALK-DONE TO TRUE
037400         END-READ
037500         IF NOT INSTALLMENT-WALK-DONE
037600             IF INST-LOAN-ID NOT EQUAL PAY-LOAN-ID
037700                 SET INSTALLMENT-WALK-DONE TO TRUE
037800             ELSE
037900                 IF INSTALLMENT-UNPAID AND
038000                    INST-DUE-DATE NOT GREATER THAN
038100                        W-PAYABLE-CUTOFF-DATE
038200                     ADD 1 TO W-PAYABLE-COUNT
038300                     IF NOT STOP-PAYING-LOAN
038400                         PERFORM 4350-APPLY-ONE-PAYMENT
038500                             THRU 4350-EXIT
038600                     END-IF
038700                 END-IF
038800             END-IF
038900         END-IF
039000         GO TO 4300-WALK-NEXT
039100*        LOOP BACK FOR THE NEXT INSTALLMENT ON THIS LOAN -- THE
039200*        WALK ENDS ONLY ON END-OF-FILE, A CHANGE OF INST-LOAN-ID,
039300*        OR STOP-PAYING-LOAN ONCE SET.
039400     END-IF.
039500 4300-EXIT.
039600     EXIT.
039700*_________________________________________________________________
039800
039900 4350-APPLY-ONE-PAYMENT.
040000*    CPPLRN01'S 6200-COMPUTE-REQUIRED-AMOUNT DOES THE ACTUAL
040100*    DISCOUNT/PENALTY ARITHMETIC -- THIS PARAGRAPH ONLY DECIDES
040200*    WHETHER THE CASH ON HAND COVERS IT AND, IF SO, POSTS THE
040300*    INSTALLMENT AND BUFFERS ITS DETAIL LINE.
040400
040500*  BUSINESS RULES: REQUIRED-AMOUNT with early-discount or
040600*  late-penalty; pay in full or not at all.
040700
040800     MOVE INST-DUE-DATE   TO WD-DATE-CCYYMMDD.
040900     MOVE PAY-TODAY-DATE  TO WD-RESULT-DATE.
041000     PERFORM 5200-CALC-DAYS-DIFFERENCE THRU 5200-EXIT.
041100
041200     MOVE WD-DAYS-DIFFERENCE TO RN-DAYS-DIFFERENCE.
041300     MOVE INST-AMOUNT        TO RN-SCHEDULED-AMOUNT.
041400     PERFORM 6200-COMPUTE-REQUIRED-AMOUNT THRU 6200-EXIT.
041500
041600     IF W-REMAINING-CASH < RN-REQUIRED-AMOUNT
041700         SET STOP-PAYING-LOAN TO TRUE
041800     ELSE
041900         MOVE RN-REQUIRED-AMOUNT TO INST-PAID-AMOUNT
042000         MOVE PAY-TODAY-DATE     TO INST-PAYMENT-DATE
042100         MOVE "Y"                TO INST-IS-PAID
042200*        LN-241: SAVE THE DISCOUNT/PENALTY FIGURING ON THE MASTER
042300*        SO A LATER INQUIRY NEED NOT RE-DERIVE IT FROM THE PAID
042400*        AMOUNT AND THE SCHEDULED AMOUNT.
042500         MOVE RN-DAYS-DIFFERENCE TO INST-DAYS-LATE-EARLY
042600         MOVE RN-ADJUSTMENT-AMOUNT TO INST-ADJUSTMENT-AMOUNT
042700         MOVE RN-PAYMENT-TYPE    TO INST-PAYMENT-TYPE
042800         MOVE "PAYPOST"          TO INST-MAINT-USER-ID
042900         MOVE PAY-TODAY-DATE     TO INST-LAST-MAINT-DATE
043000
043100         REWRITE INSTALLMENT-RECORD
043200             INVALID KEY
043300                 DISPLAY "*** ERROR REWRITING INSTALLMENT RECORD"
043400                 MOVE 9 TO RETURN-CODE
043500                 STOP RUN.
043600
043700         SUBTRACT RN-REQUIRED-AMOUNT FROM W-REMAINING-CASH.
043800*        CASH LEFT OVER FOR THE NEXT INSTALLMENT IN THE WALK, IF
043900*        ANY -- CHECKED AGAIN AT THE TOP OF THE NEXT 4350 CALL.
044000         ADD RN-REQUIRED-AMOUNT TO W-TOTAL-SPENT.
044100         ADD 1 TO W-INSTALLMENTS-PAID-COUNT.
044200
044300         ADD 1 TO W-DETAIL-COUNT.
044400         SET W-DETAIL-NDX TO W-DETAIL-COUNT.
044500         MOVE INST-ID TO W-DET-INST-ID (W-DETAIL-NDX).
044600         MOVE INST-AMOUNT TO W-DET-ORIG-AMT (W-DETAIL-NDX).
044700         MOVE RN-REQUIRED-AMOUNT
044800             TO W-DET-PAID-AMT (W-DETAIL-NDX).
044900         MOVE RN-ADJUSTMENT-AMOUNT
045000             TO W-DET-ADJ-AMT (W-DETAIL-NDX).
045100         MOVE RN-PAYMENT-TYPE
045200             TO W-DET-PAY-TYPE (W-DETAIL-NDX).
045300 4350-EXIT.
045400     EXIT.
045500*_________________________________________________________________
045600
045700 4600-CHECK-LOAN-FULLY-PAID.
045800*    A SEPARATE WALK FROM 4300 ON PURPOSE -- THIS ONE LOOKS AT
045900*    EVERY INSTALLMENT ON THE LOAN, NOT JUST THOSE INSIDE THE
046000*    PAYABLE WINDOW, SO A LOAN WITH INSTALLMENTS DUE PAST THE
046100*    CUTOFF IS NEVER MISTAKENLY MARKED FULLY PAID.
046200
046300*  BUSINESS RULES: re-walk the whole loan (not just the
046400*  payable window) to see whether every installment is now
046500*  paid, and to total REMAINING-LOAN-AMOUNT.
046600
046700     MOVE PAY-LOAN-ID TO INST-LOAN-ID.
046800     MOVE ZERO        TO INST-DUE-DATE.
046900     MOVE ZERO        TO W-UNPAID-COUNT.
047000     MOVE ZERO        TO W-REMAINING-LOAN-AMOUNT.
047100
047200     MOVE "N" TO W-INSTALLMENT-WALK-SW.
047300
047400     START INSTALLMENT-FILE KEY IS NOT LESS THAN INST-ALT-KEY
047500         INVALID KEY
047600             SET INSTALLMENT-WALK-DONE TO TRUE.
047700
047800 4600-WALK-NEXT.
047900     IF NOT INSTALLMENT-WALK-DONE
048000         READ INSTALLMENT-FILE NEXT RECORD
048100             AT END
048200                 SET INSTALLMENT-WALK-DONE TO TRUE
048300         END-READ
048400         IF NOT INSTALLMENT-WALK-DONE
048500             IF INST-LOAN-ID NOT EQUAL PAY-LOAN-ID
048600                 SET INSTALLMENT-WALK-DONE TO TRUE
048700             ELSE
048800                 IF INSTALLMENT-UNPAID
048900                     ADD 1 TO W-UNPAID-COUNT
049000                     ADD INST-AMOUNT TO W-REMAINING-LOAN-AMOUNT
049100                 END-IF
049200             END-IF
049300         END-IF
049400         GO TO 4600-WALK-NEXT
049500*        SAME LOOP SHAPE AS 4300-WALK-NEXT, BUT W-UNPAID-COUNT IS
049600*        BUMPED FOR EVERY UNPAID INSTALLMENT REGARDLESS OF DUE
049700*        DATE -- THAT IS WHAT MAKES THIS THE WHOLE-LOAN WALK.
049800     END-IF.
049900
050000     IF W-UNPAID-COUNT EQUAL ZERO
050100         SET LOAN-FULLY-PAID TO TRUE
050200         PERFORM 4650-CREDIT-CUSTOMER THRU 4650-EXIT.
050300 4600-EXIT.
050400     EXIT.
050500*_________________________________________________________________
050600
050700 4650-CREDIT-CUSTOMER.
050800*    RUNS ONLY WHEN 4600 FOUND ZERO UNPAID INSTALLMENTS --
050900*    CPPLRN01'S 6000-COMPUTE-TOTAL-AMOUNT GIVES BACK THE SAME
051000*    FIGURE ORIGINATION DEBITED, NOT WHATEVER CASH CAME IN
051100*    ACROSS POSSIBLY SEVERAL PAYMENTS (SEE THE 07/19/96
051200*    CHANGE-LOG ENTRY).
051300
051400*  BUSINESS RULES: full payoff gives back LOAN-AMOUNT times
051500*  (1 + INTEREST-RATE) -- the loan's original total, not the
051600*  cash actually collected.
051700
051800     MOVE LOAN-AMOUNT        TO RN-PRINCIPAL-AMOUNT.
051900     MOVE LOAN-INTEREST-RATE TO RN-INTEREST-RATE.
052000     PERFORM 6000-COMPUTE-TOTAL-AMOUNT THRU 6000-EXIT.
052100
052200     MOVE LOAN-CUST-ID TO CUST-ID.
052300     READ CUSTOMER-FILE RECORD
052400         INVALID KEY
052500             DISPLAY "*** CUSTOMER NOT ON FILE AT PAYOFF ***"
052600             MOVE 9 TO RETURN-CODE
052700             STOP RUN.
052800
052900     SUBTRACT RN-TOTAL-AMOUNT FROM CUST-USED-CREDIT-LIMIT.
053000
053100     REWRITE CUSTOMER-RECORD
053200         INVALID KEY
053300             DISPLAY "*** ERROR REWRITING CUSTOMER RECORD ***"
053400             MOVE 9 TO RETURN-CODE
053500             STOP RUN.
053600 4650-EXIT.
053700     EXIT.
053800*_________________________________________________________________
053900
054000 4700-REWRITE-LOAN-RECORD.
054100*    RUNS FOR EVERY POSTED PAYMENT, NOT JUST A PAYOFF -- THE
054200*    ACTIVITY-DATE STAMP AND THE POSSIBLE LOAN-IS-PAID FLIP
054300*    BOTH NEED TO REACH DISK IN THE SAME REWRITE.
054400
054500*  LOAN-RECORD is still the copy read by 4100-READ-LOAN-RECORD,
054600*  with LOAN-IS-PAID possibly set to "Y" by 4600 above -- do NOT
054700*  re-READ here, that would pull the unchanged "N" back off disk
054800*  and overwrite today's payoff before it is ever saved.
054900*    LN-241: STAMP LAST-ACTIVITY-DATE ON EVERY LOAN TOUCHED BY
055000*    THIS RUN, PAID OFF OR NOT, SO COLLECTIONS CAN SEE THE LAST
055100*    CASH POST WITHOUT OPENING INSTALLMENT-FILE.
055200     MOVE PAY-TODAY-DATE TO LOAN-LAST-ACTIVITY-DATE.
055300     MOVE "PAYPOST" TO LOAN-MAINT-USER-ID.
055400
055500     REWRITE LOAN-RECORD
055600         INVALID KEY
055700             DISPLAY "*** ERROR REWRITING LOAN RECORD ***"
055800             MOVE 9 TO RETURN-CODE
055900             STOP RUN.
056000 4700-EXIT.
056100     EXIT.
056200*_________________________________________________________________
056300
056400 4800-WRITE-PAYMENT-RESULT.
056500*    HEADER RECORD CARRIES THE LOAN-LEVEL TOTALS; THE DETAIL
056600*    LOOP THAT FOLLOWS WRITES ONE RECORD PER BUFFERED
056700*    W-DETAIL-TABLE ENTRY IN THE SAME ORDER THE INSTALLMENTS
056800*    WERE PAID.
056900
057000*  BATCH FLOW step 9 -- header record first, then the buffered
057100*  detail lines in the order the installments were paid.
057200
057300     SET PYR-IS-HEADER TO TRUE.
057400     MOVE PAY-LOAN-ID             TO RES-LOAN-ID.
057500     MOVE W-INSTALLMENTS-PAID-COUNT TO RES-INSTALLMENTS-PAID.
057600     MOVE W-TOTAL-SPENT           TO RES-TOTAL-SPENT.
057700     IF LOAN-FULLY-PAID
057800         MOVE "Y" TO RES-LOAN-FULLY-PAID
057900     ELSE
058000         MOVE "N" TO RES-LOAN-FULLY-PAID.
058100     MOVE W-REMAINING-LOAN-AMOUNT TO RES-REMAINING-LOAN-AMOUNT.
058200
058300     WRITE PAYMENT-RESULT-RECORD.
058400
058500     MOVE ZERO TO W-DETAIL-SUB.
058600 4800-WRITE-ONE-DETAIL.
058700     IF W-DETAIL-SUB < W-DETAIL-COUNT
058800         ADD 1 TO W-DETAIL-SUB
058900         SET W-DETAIL-NDX TO W-DETAIL-SUB
059000         SET PYR-IS-DETAIL TO TRUE
059100         MOVE W-DET-INST-ID (W-DETAIL-NDX)
059200             TO DET-INSTALLMENT-ID
059300         MOVE W-DET-ORIG-AMT (W-DETAIL-NDX)
059400             TO DET-ORIGINAL-AMOUNT
059500         MOVE W-DET-PAID-AMT (W-DETAIL-NDX) TO DET-PAID-AMOUNT
059600         MOVE W-DET-ADJ-AMT (W-DETAIL-NDX)
059700             TO DET-DISCOUNT-OR-PENALTY
059800         MOVE W-DET-PAY-TYPE (W-DETAIL-NDX) TO DET-PAYMENT-TYPE
059900         WRITE PAYMENT-RESULT-RECORD
060000         GO TO 4800-WRITE-ONE-DETAIL.
060100
060200     MOVE PAY-LOAN-ID               TO RSP-LOAN-ID.
060300     MOVE W-INSTALLMENTS-PAID-COUNT TO RSP-INST-PAID.
060400     MOVE W-TOTAL-SPENT             TO RSP-TOTAL-SPENT.
060500     MOVE RES-LOAN-FULLY-PAID        TO RSP-FULLY-PAID.
060600     MOVE W-REMAINING-LOAN-AMOUNT   TO RSP-REMAINING-AMT.
060700     DISPLAY W-RESPONSE-LINE.
060800 4800-EXIT.
060900     EXIT.
061000*_________________________________________________________________
061100
061200 4950-REJECT-REQUEST.
061300*    COMMON TAIL FOR ALL THREE REJECT PATHS IN 4000 -- BUMPS
061400*    THE REJECT COUNT AND DISPLAYS THE REASON ALREADY LEFT IN
061500*    W-REJECT-REASON BY WHICHEVER GATE FAILED.
061600
061700     ADD 1 TO W-PAYMENTS-REJECTED.
061800     MOVE PAY-LOAN-ID TO RJT-LOAN-ID.
061900     MOVE W-REJECT-REASON TO RJT-REASON.
062000     DISPLAY W-REJECT-LINE.
062100 4950-EXIT.
062200     EXIT.
062300*_________________________________________________________________
062400
062500 9000-READ-NEXT-PAYMENT-REQUEST.
062600*    THE READ-AHEAD PARAGRAPH -- CALLED ONCE TO PRIME THE LOOP
062700*    AND AGAIN AT THE BOTTOM OF EVERY PASS THROUGH 4000.
062800
062900     READ PAYMENT-REQUEST-FILE
063000         AT END
063100             MOVE "Y" TO W-END-OF-FILE-SW.
063200 9000-EXIT.
063300     EXIT.
063400*_________________________________________________________________
063500
063600 COPY "CPPLDT01.CBL".
063700 COPY "CPPLRN01.CBL".
063800*_________________________________________________________________
