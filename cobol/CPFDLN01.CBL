000100* CPFDLN01.CBL -- FD and record layout for the LOAN-FILE.
000200* LOAN-TOTAL-AMOUNT AND LOAN-INSTALLMENT-AMOUNT ARE DELIBERATELY
000300* NOT STORED ON THIS RECORD -- THEY ARE RECOMPUTED FROM
000400* LOAN-AMOUNT AND LOAN-INTEREST-RATE EVERY TIME THEY ARE NEEDED
000500* (SEE CPPLRN01.CBL) SO A MID-TERM RATE CORRECTION NEVER LEAVES
000600* A STALE TOTAL SITTING ON THE MASTER.
000700* WIDENED 04/09/01 (LN-241) -- BRANCH/OFFICER/PRODUCT FIELDS
000800* ADDED FOR THE BRANCH PLATFORM FEED.  LOAN-LAST-ACTIVITY-DATE
000900* IS STAMPED BY BOTH loan-origination (AT BOOKING) AND
001000* payment-posting (ON EVERY CASH POST) SO COLLECTIONS CAN SEE
001100* THE LAST TOUCH DATE WITHOUT OPENING INSTALLMENT-FILE.
001200     FD  LOAN-FILE
001300         LABEL RECORDS ARE STANDARD
001400         VALUE OF FILE-ID IS "LOANMAST"
001500         DATA RECORD IS LOAN-RECORD.
001600     01  LOAN-RECORD.
001700*        LOAN-FILE'S KEY -- ASSIGNED OUT OF CONTROL-FILE'S
001800*        NEXT-LOAN-ID COUNTER AT ORIGINATION.
001900         05  LOAN-ID                   PIC 9(9).
002000*        OWNING CUSTOMER -- MATCHES CUST-ID ON CUSTOMER-
002100*        FILE.
002200         05  LOAN-CUST-ID              PIC 9(9).
002300*        ORIGINAL PRINCIPAL REQUESTED -- NEVER CHANGED AFTER
002400*        ORIGINATION.
002500         05  LOAN-AMOUNT               PIC S9(13)V99 COMP-3.
002600*        THE FOUR SCHEDULED TERMS THE SHOP OFFERS -- SEE
002700*        THE 88-LEVELS BELOW AND 2100-EDIT-LOAN-REQUEST.
002800         05  LOAN-NUM-INSTALLMENTS     PIC 9(2).
002900             88  LOAN-TERM-06-MONTHS   VALUE 6.
003000             88  LOAN-TERM-09-MONTHS   VALUE 9.
003100             88  LOAN-TERM-12-MONTHS   VALUE 12.
003200             88  LOAN-TERM-24-MONTHS   VALUE 24.
003300*        APPROVED RATE, A DECIMAL FRACTION (0.1000 THRU
003400*        0.5000) -- NOT A PERCENT.
003500         05  LOAN-INTEREST-RATE        PIC S9V9(4) COMP-3.
003600*        DATE OF ORIGINATION -- THE REDEFINES BELOW SPLITS
003700*        IT FOR PRINT AND FOR SCHEDULE ARITHMETIC.
003800         05  LOAN-CREATE-DATE          PIC 9(8).
003900         05  LOAN-CREATE-DATE-R REDEFINES LOAN-CREATE-DATE.
004000             10  LOAN-CREATE-CCYY      PIC 9(4).
004100             10  LOAN-CREATE-MM        PIC 9(2).
004200             10  LOAN-CREATE-DD        PIC 9(2).
004300*        "Y" ONLY ONCE EVERY INSTALLMENT IS PAID -- SET BY
004400*        payment-posting's 4600-CHECK-LOAN-FULLY-PAID.
004500         05  LOAN-IS-PAID              PIC X(1).
004600             88  LOAN-FULLY-PAID       VALUE "Y".
004700             88  LOAN-NOT-FULLY-PAID   VALUE "N".
004800*        ORIGINATING BRANCH -- PLATFORM FIELD, NOT READ BY
004900*        ANY PROGRAM IN THIS CYCLE.
005000         05  LOAN-BRANCH-CODE          PIC 9(4).
005100*        APPROVING OFFICER -- PLATFORM FIELD, NOT READ HERE.
005200         05  LOAN-OFFICER-ID           PIC 9(6).
005300*        PLATFORM'S OWN PRODUCT CATALOG CODE -- NOT READ
005400*        HERE; THIS CYCLE STILL PRICES OFF LOAN-NUM-
005500*        INSTALLMENTS AND LOAN-INTEREST-RATE DIRECTLY.
005600         05  LOAN-PRODUCT-CODE         PIC X(4).
005700*        HOW THE REQUEST CAME IN -- PLATFORM FIELD, NOT
005800*        READ HERE.
005900         05  LOAN-APPLICATION-SOURCE   PIC X(1).
006000             88  LOAN-SOURCE-BRANCH    VALUE "B".
006100             88  LOAN-SOURCE-PHONE     VALUE "P".
006200             88  LOAN-SOURCE-MAIL      VALUE "M".
006300*        PLATFORM FIELD -- NOT READ HERE.
006400         05  LOAN-STATEMENT-CYCLE-CD   PIC 9(2).
006500*        STAMPED AT BOOKING BY loan-origination AND ON
006600*        EVERY CASH POST BY payment-posting (LN-241) --
006700*        LETS COLLECTIONS SEE THE LAST TOUCH DATE WITHOUT
006800*        OPENING INSTALLMENT-FILE.
006900         05  LOAN-LAST-ACTIVITY-DATE   PIC 9(8).
007000*        "PAYPOST" WHEN payment-posting LAST REWROTE THIS
007100*        RECORD -- SPACES IF ONLY loan-origination HAS
007200*        EVER TOUCHED IT.
007300         05  LOAN-MAINT-USER-ID        PIC X(8).
007400         05  FILLER                    PIC X(19).
