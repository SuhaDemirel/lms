000100* CPSLIN01.CBL -- FILE-CONTROL entry for the INSTALLMENT-FILE.
000200* Indexed by installment id; a loan's installments are located
000300* by a START/READ-NEXT sweep on LOAN-ID within INST-ALT-KEY
000400* (ascending due date), per the due-date-order processing the
000500* spec calls for in both the listing report and payment posting.
000600     SELECT INSTALLMENT-FILE ASSIGN TO INSTMAST
000700         ORGANIZATION IS INDEXED
000800         ACCESS MODE IS DYNAMIC
000900         RECORD KEY IS INST-ID
001000         ALTERNATE RECORD KEY IS INST-ALT-KEY
001100             WITH DUPLICATES.
