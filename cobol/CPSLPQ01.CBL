000100* CPSLPQ01.CBL -- FILE-CONTROL entry for the PAYMENT-REQUEST-FILE.
000200* Input to the posting run -- one record per cash payment to
000300* apply, processed in file order until end of file.
000350* Fixed-length sequential, not LINE SEQUENTIAL -- PAY-AMOUNT is
000360* packed COMP-3 and LINE SEQUENTIAL's newline-delimited text
000370* organization is not safe for embedded binary bytes.
000400     SELECT PAYMENT-REQUEST-FILE ASSIGN TO PAYREQ
000500         ORGANIZATION IS SEQUENTIAL.
