000100* CPSLCT01.CBL -- FILE-CONTROL entry for the CONTROL-FILE.
000200* One physical record, key always 1 -- same shape as the old
000300* AP shop's CONTROL-FILE (CONTROL-LAST-VOUCHER), holding the
000400* next-available loan id and next-available installment id
000500* instead of a voucher number.
000600     SELECT CONTROL-FILE ASSIGN TO CTLFILE
000700         ORGANIZATION IS INDEXED
000800         ACCESS MODE IS RANDOM
000900         RECORD KEY IS CTL-KEY.
