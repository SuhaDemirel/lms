000100* CPSLCU01.CBL -- FILE-CONTROL entry for the CUSTOMER-FILE.
000200* Indexed by customer id; used by loan origination (read/
000300* rewrite the credit-limit fields) and payment posting (read/
000400* rewrite on full payoff).
000500     SELECT CUSTOMER-FILE ASSIGN TO CUSTMAST
000600         ORGANIZATION IS INDEXED
000700         ACCESS MODE IS RANDOM
000800         RECORD KEY IS CUST-ID.
