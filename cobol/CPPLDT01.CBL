000100* CPPLDT01.CBL -- date-arithmetic paragraph library. Replaces
000200* the old AP shop's PLDATE.CBL (which validated a date typed
000300* at a keyboard) with the batch due-date/day-difference math
000400* the loan and payment rules need. Working storage is
000500* CPWSDT01.CBL, COPYd into WORKING-STORAGE ahead of this.
000600 5000-CHECK-LEAP-YEAR.
000700
000800     DIVIDE WD-DATE-CCYY BY 400 GIVING WD-LEAP-QUOTIENT
000900         REMAINDER WD-LEAP-REMAINDER.
001000     IF WD-LEAP-REMAINDER EQUAL ZERO
001100         SET WD-LEAP-YEAR TO TRUE
001200     ELSE
001300         DIVIDE WD-DATE-CCYY BY 100 GIVING WD-LEAP-QUOTIENT
001400             REMAINDER WD-LEAP-REMAINDER
001500         IF WD-LEAP-REMAINDER EQUAL ZERO
001600             SET WD-NOT-LEAP-YEAR TO TRUE
001700         ELSE
001800             DIVIDE WD-DATE-CCYY BY 4 GIVING WD-LEAP-QUOTIENT
001900                 REMAINDER WD-LEAP-REMAINDER
002000             IF WD-LEAP-REMAINDER EQUAL ZERO
002100                 SET WD-LEAP-YEAR TO TRUE
002200             ELSE
002300                 SET WD-NOT-LEAP-YEAR TO TRUE.
002400 5000-EXIT.
002500     EXIT.
002600*_________________________________________________________________
002700
002800 5100-CALC-ABSOLUTE-DAY-NUMBER.
002900
003000*  On entry WD-DATE-CCYYMMDD holds the date to convert.
003100*  On exit  WD-ABS-DAYS-1 holds the absolute day number.
003200
003300     PERFORM 5000-CHECK-LEAP-YEAR THRU 5000-EXIT.
003400
003500     COMPUTE WD-YEAR-OFFSET = WD-DATE-CCYY - 1600.
003600
003700     COMPUTE WD-ABS-DAYS-1 =
003800         (WD-YEAR-OFFSET * 365)
003900         + (WD-YEAR-OFFSET / 4)
004000         - (WD-YEAR-OFFSET / 100)
004100         + (WD-YEAR-OFFSET / 400)
004200         + WD-CUM-DAYS (WD-DATE-MM)
004300         + WD-DATE-DD.
004400
004500     IF WD-LEAP-YEAR AND WD-DATE-MM > 2
004600         ADD 1 TO WD-ABS-DAYS-1.
004700 5100-EXIT.
004800     EXIT.
004900*_________________________________________________________________
005000
005100 5200-CALC-DAYS-DIFFERENCE.
005200
005300*  On entry WD-DATE-CCYYMMDD(1st date) then WD-RESULT-DATE
005400*  (2nd date). On exit WD-DAYS-DIFFERENCE = 1st date minus
005500*  2nd date, in days -- positive when the 1st date is later.
005600*  Used for BUSINESS RULES DAYS-DIFFERENCE (due date less
005700*  payment date).
005800
005900     PERFORM 5100-CALC-ABSOLUTE-DAY-NUMBER THRU 5100-EXIT.
006000
006100     MOVE WD-ABS-DAYS-1 TO WD-ABS-DAYS-2.
006200     MOVE WD-RESULT-DATE TO WD-DATE-CCYYMMDD.
006300
006400     PERFORM 5100-CALC-ABSOLUTE-DAY-NUMBER THRU 5100-EXIT.
006500
006600     COMPUTE WD-DAYS-DIFFERENCE = WD-ABS-DAYS-2 - WD-ABS-DAYS-1.
006700 5200-EXIT.
006800     EXIT.
006900*_________________________________________________________________
007000
007100 5300-CALC-FIRST-OF-NEXT-MONTH.
007200
007300*  On entry WD-DATE-CCYYMMDD holds the base date. On exit
007400*  WD-RESULT-DATE holds the 1st of the month following the
007500*  base date's month -- BUSINESS RULES: first installment due
007600*  date.
007700
007800     IF WD-DATE-MM EQUAL 12
007900         COMPUTE WD-RESULT-CCYY = WD-DATE-CCYY + 1
008000         MOVE 1 TO WD-RESULT-MM
008100     ELSE
008200         MOVE WD-DATE-CCYY TO WD-RESULT-CCYY
008300         COMPUTE WD-RESULT-MM = WD-DATE-MM + 1.
008400
008500     MOVE 1 TO WD-RESULT-DD.
008600 5300-EXIT.
008700     EXIT.
008800*_________________________________________________________________
008900
009000 5400-ADD-N-MONTHS.
009100
009200*  On entry WD-DATE-CCYYMMDD holds the base date and
009300*  WD-MONTHS-TO-ADD holds the count of months to advance. On
009400*  exit WD-RESULT-DATE holds the 1st of the resulting month --
009500*  used to build installment due dates 2 .. N and to compute
009600*  the "3 months ahead" payable-window cutoff.
009700
009800     MOVE ZERO TO WD-MONTHS-ADDED.
009900     MOVE WD-DATE-CCYYMMDD TO WD-RESULT-DATE.
010000 5400-ADD-ONE-MONTH.
010100     IF WD-MONTHS-ADDED < WD-MONTHS-TO-ADD
010200         MOVE WD-RESULT-DATE TO WD-DATE-CCYYMMDD
010300         PERFORM 5300-CALC-FIRST-OF-NEXT-MONTH THRU 5300-EXIT
010400         ADD 1 TO WD-MONTHS-ADDED
010500         GO TO 5400-ADD-ONE-MONTH.
010600 5400-EXIT.
010700     EXIT.
010800*_________________________________________________________________
