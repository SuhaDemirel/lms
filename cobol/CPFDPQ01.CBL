000100* CPFDPQ01.CBL -- FD/record layout for the PAYMENT-REQUEST-FILE.
000200* WIDENED 04/09/01 (LN-241) -- ADDED THE TELLER/TENDER-TYPE
000300* FIELDS THE TELLER-WINDOW PLATFORM PASSES DOWN ON EVERY
000400* PAYMENT SUBMITTED OVER THE COUNTER.
000500     FD  PAYMENT-REQUEST-FILE
000600         LABEL RECORDS ARE OMITTED
000700         DATA RECORD IS PAYMENT-REQUEST-RECORD.
000800     01  PAYMENT-REQUEST-RECORD.
000900*        WHICH LOAN THIS CASH IS BEING APPLIED TO.
001000         05  PAY-LOAN-ID               PIC 9(9).
001100*        TOTAL CASH TENDERED -- MAY COVER SEVERAL
001200*        INSTALLMENTS, WALKED OLDEST-DUE-FIRST.
001300         05  PAY-AMOUNT                PIC S9(13)V99 COMP-3.
001400*        RUN DATE CARRIED ON THE REQUEST RATHER THAN
001500*        ACCEPTED FRESH, SO A REPROCESSED REQUEST POSTS
001600*        WITH ITS ORIGINAL DATE.
001700         05  PAY-TODAY-DATE            PIC 9(8).
001800*        PLATFORM FIELD -- NOT READ HERE.
001900         05  PAY-BRANCH-CODE           PIC 9(4).
002000*        PLATFORM FIELD -- NOT READ HERE.
002100         05  PAY-TELLER-ID             PIC X(8).
002200*        CASH OR CHECK -- PLATFORM FIELD, NOT READ HERE;
002300*        THIS CYCLE DOES NOT DISTINGUISH TENDER TYPE.
002400         05  PAY-TENDER-TYPE           PIC X(1).
002500             88  PAY-TENDER-CASH       VALUE "C".
002600             88  PAY-TENDER-CHECK      VALUE "K".
002700*        TELLER'S RECEIPT NUMBER -- PLATFORM FIELD, NOT
002800*        READ HERE.
002900         05  PAY-RECEIPT-NUMBER        PIC 9(9).
003000         05  FILLER                    PIC X(10).
