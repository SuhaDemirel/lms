000100* CPFDCT01.CBL -- FD and record layout for the CONTROL-FILE.
000200* ONE RECORD, KEYED CONSTANT, HOLDS THE NEXT-AVAILABLE ID FOR
000300* EACH MASTER FILE AND THE LAST-RUN-DATE STAMP FOR EACH STEP OF
000400* THE NIGHTLY CYCLE.  WIDENED 04/09/01 (LN-241) -- SEE CHANGE
000500* LOG IN loan-origination.cob.  CTL-NEXT-CUSTOMER-ID AND THE
000600* POSTING/LISTING RUN-DATE STAMPS ARE RESERVED FOR THE NEW
000700* ACCOUNT-OPENING STEP AND ARE NOT YET SET BY ANY PROGRAM IN
000800* THIS CYCLE.
000900     FD  CONTROL-FILE
001000         LABEL RECORDS ARE STANDARD
001100         VALUE OF FILE-ID IS "CTLFILE"
001200         DATA RECORD IS CONTROL-RECORD.
001300     01  CONTROL-RECORD.
001400*        ALWAYS 1 -- THE ONE-RECORD-KEYED-BY-A-CONSTANT
001500*        IDIOM THIS SHOP USES FOR NEXT-NUMBER COUNTERS.
001600         05  CTL-KEY                   PIC 9(1).
001700*        NEXT LOAN-ID TO ASSIGN -- INCREMENTED BY ONE
001800*        EVERY ORIGINATION.
001900         05  CTL-NEXT-LOAN-ID          PIC 9(9).
002000*        NEXT INSTALLMENT-ID TO ASSIGN -- BUMPED BY THE
002100*        WHOLE BLOCK A LOAN NEEDS IN ONE REWRITE (LN-180).
002200         05  CTL-NEXT-INSTALLMENT-ID   PIC 9(9).
002300*        RESERVED FOR THE ACCOUNT-OPENING STEP -- NOT SET
002400*        BY ANY PROGRAM IN THIS CYCLE.
002500         05  CTL-NEXT-CUSTOMER-ID      PIC 9(9).
002600*        STAMPED BY loan-origination's 2500-ASSIGN-LOAN-
002700*        NUMBER EVERY PASS (LN-241).
002800         05  CTL-LAST-ORIGIN-RUN-DATE  PIC 9(8).
002900*        RESERVED -- NOT YET SET BY payment-posting.
003000         05  CTL-LAST-POSTING-RUN-DATE PIC 9(8).
003100*        RESERVED -- NOT YET SET BY loan-listing-report.
003200         05  CTL-LAST-LISTING-RUN-DATE PIC 9(8).
003300*        RESERVED FOR THE ACCOUNT-OPENING STEP.
003400         05  CTL-MAINT-USER-ID         PIC X(8).
003500         05  FILLER                    PIC X(20).
