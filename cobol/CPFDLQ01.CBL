000100* CPFDLQ01.CBL -- FD and record layout for the LOAN-REQUEST-FILE.
000200* WIDENED 04/09/01 (LN-241) -- ADDED THE BRANCH/OFFICER AND
000300* REQUEST-DATE FIELDS THE PLATFORM'S NEW LOAN-APPLICATION
000400* SCREEN NOW PASSES DOWN ON EVERY REQUEST.
000500     FD  LOAN-REQUEST-FILE
000600         LABEL RECORDS ARE OMITTED
000700         DATA RECORD IS LOAN-REQUEST-RECORD.
000800     01  LOAN-REQUEST-RECORD.
000900*        WHO IS ASKING FOR THE LOAN -- LOOKED UP AGAINST
001000*        CUSTOMER-FILE BY 2200-READ-CUSTOMER-RECORD.
001100         05  LNQ-CUST-ID               PIC 9(9).
001200*        PRINCIPAL REQUESTED, BEFORE THE INTEREST-RATE IS
001300*        APPLIED.
001400         05  LNQ-AMOUNT                PIC S9(13)V99 COMP-3.
001500*        REQUESTED TERM -- EDITED AGAINST THE FOUR
001600*        SCHEDULED LENGTHS BY 2100-EDIT-LOAN-REQUEST.
001700         05  LNQ-NUM-INSTALLMENTS      PIC 9(2).
001800*        REQUESTED RATE, A DECIMAL FRACTION -- EDITED
001900*        AGAINST THE LENDING POLICY RANGE.
002000         05  LNQ-INTEREST-RATE         PIC S9V9(4) COMP-3.
002100*        PLATFORM FIELD -- NOT YET CARRIED ONTO LOAN-
002200*        RECORD (SEE 2800-WRITE-LOAN-AND-INSTALLMENTS).
002300         05  LNQ-BRANCH-CODE           PIC 9(4).
002400*        PLATFORM FIELD -- NOT YET CARRIED ONTO LOAN-
002500*        RECORD.
002600         05  LNQ-OFFICER-ID            PIC 9(6).
002700*        DATE THE APPLICATION WAS TAKEN -- NOT THE SAME
002800*        AS LOAN-CREATE-DATE, WHICH IS THE BATCH RUN DATE
002900*        THIS STEP BOOKS THE LOAN ON.
003000         05  LNQ-REQUEST-DATE          PIC 9(8).
003100*        PLATFORM FIELD -- NOT YET CARRIED ONTO LOAN-
003200*        RECORD.
003300         05  LNQ-APPLICATION-SOURCE    PIC X(1).
003400         05  FILLER                    PIC X(10).
